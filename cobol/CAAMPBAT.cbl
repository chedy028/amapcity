000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. CAAMPBAT.
000030       AUTHOR. R L HOLLENBECK.
000040       INSTALLATION. CABLE ENGINEERING SYSTEMS - RATING GROUP.
000050       DATE-WRITTEN. 06/1987.
000060       DATE-COMPILED.
000070       SECURITY.  THIS ELEMENT IS THE PROPERTY OF CABLE
000080           ENGINEERING SYSTEMS.  IT IS NOT TO BE DUPLICATED OR
000090           USED OUTSIDE OF THE RATING GROUP WITHOUT WRITTEN
000100           AUTHORIZATION.
000110********************************************************************
000120*                                                                  *
000130*    CHANGE LOG                                                    *
000140*                                                                  *
000150* 06/1987 RLH  ORIGINAL CODING - REPLACES THE MANUAL SLIDE-RULE    *
000160*              AMPACITY WORKSHEET USED BY THE RATING GROUP.        *
000170* 09/1987 RLH  ADDED PROXIMITY-EFFECT TERM TO 3000-CALC-AC-        *
000180*              RESISTANCE PER FIELD-ENGINEERING TICKET FE-0114.    *
000190* 02/1988 RLH  ADDED SHIELD LOSS FACTOR LAMBDA1 - TICKET FE-0138.  *
000200* 11/1988 DKW  ADDED T4 EARTH RESISTANCE AND ITERATIVE AMPACITY    *
000210*              SOLVER (3300-SOLVE-AMPACITY) - TICKET FE-0201.      *
000220* 04/1989 DKW  ADDED MUTUAL HEATING FACTOR FOR MULTI-CIRCUIT       *
000230*              DIRECT BURIAL RUNS - TICKET FE-0233.                *
000240* 07/1990 DKW  ADDED CYCLIC AMPACITY (LOAD FACTOR) - FE-0266.      *
000250* 01/1991 JAT  ADDED SIZE-SUGGESTION AND COMPARE HELPER REQUESTS,  *
000260*              CALLS CASIZTAB FOR TABLE LOOKUPS - FE-0299.         *
000270* 08/1991 JAT  ADDED OPERATING-TEMPERATURE-CHECK HELPER REQUEST -  *
000280*              TICKET FE-0311.                                     *
000290* 03/1992 JAT  ADDED CONDUIT INSTALLATION PATH (T3 AIR GAP + WALL) *
000300*              PER IEC 60287-2-1 - TICKET FE-0344.                 *
000310* 10/1992 MGP  CONVERTED SQRT/LN WORK TO IN-LINE NEWTON-RAPHSON    *
000320*              AND TAYLOR SERIES PARAGRAPHS - COMPILER UPGRADE     *
000330*              DROPPED VENDOR MATH LIBRARY - TICKET FE-0360.       *
000340* 06/1993 MGP  ADDED CASE-RECORD VALIDATION PARAGRAPH 2150 PER     *
000350*              QA FINDING QA-93-07.                                *
000360* 09/1998 SLK  Y2K REMEDIATION - CENTURY WINDOW ADDED TO DATE      *
000370*              ACCEPT LOGIC, WORK DATE FIELDS EXPANDED.  TICKET    *
000380*              Y2K-0042.                                           *
000390* 03/1999 SLK  Y2K REGRESSION FIX - CONTROL TOTAL LINE DATE STAMP  *
000400*              WAS TRUNCATING CENTURY.  TICKET Y2K-0058.           *
000410* 05/2001 BTC  ADDED QA/QC REPORT-FILE (CARPTLIN COPYBOOK) - THE   *
000420*              RESULT-FILE ALONE WAS NOT ENOUGH FOR FIELD REVIEW   *
000430*              OF INDIVIDUAL CASES.  TICKET FE-0410.               *
000440* 02/2004 BTC  ADDED CONTROL-BREAK TOTALS AT EOJ (READ/OK/FAIL/    *
000450*              ERROR COUNTS) - TICKET FE-0436.                     *
000460* 11/2006 PDQ  CORRECTED SHIELD EDDY-CURRENT LOSS FACTOR - SPACING *
000470*              DEFAULT WAS USING DS INSTEAD OF 2 TIMES DS WHEN     *
000480*              SPACING-M WAS ZERO.  TICKET FE-0471.                *
000490* 07/2010 PDQ  ADDED CROSS-BONDED SHIELD MULTIPLIER TO LAMBDA1.    *
000500*              TICKET FE-0498.                                     *
000510* 03/2011 H1M  2800-TEMP-CHECK WAS COMPUTING CONDUCTOR LOSS AT     *
000520*              TARGET-AMPS WITH RAC HELD AT THE FIXED MAX-TEMP     *
000530*              VALUE INSTEAD OF RATING THE CABLE FIRST AND         *
000540*              SCALING THE RATED TEMPERATURE RISE BY THE SQUARE    *
000550*              OF THE CURRENT RATIO - GAVE AN OVERSTATED OPERATING *
000560*              TEMPERATURE ON EVERY 'T' REQUEST.  PARAGRAPH NOW    *
000570*              CALLS 3300-SOLVE-AMPACITY FOR THE RATED AMPACITY    *
000580*              AND RISE, THEN APPLIES THE RATIO-SQUARED SCALING;   *
000590*              RR-MARGIN-PCT (MAXTEMP MINUS OPERATING TEMP) IS     *
000600*              NOW POPULATED - IT WAS LEFT ZERO BEFORE.  QA        *
000610*              FINDING QA-11-19.                                   *
000620* 04/2011 H1M  2200-PROCESS-CASE CALLED CASIZTAB FUNCTION '3' TO    *
000630*              DEFAULT CR-SHD-MEAN-DIAM-MM ONLY BY WAY OF THE       *
000640*              SIZE-SUGGEST PATH (2600) - EVERY SHIELDED 'R', 'C'   *
000650*              AND 'T' REQUEST REACHED 3100-CALC-LOSSES WITH THE    *
000660*              MEAN SHIELD DIAMETER STILL ZERO AND ABENDED ON THE   *
000670*              SHIELD-AREA DIVIDE.  2200 NOW CALLS THE NEW CASIZTAB *
000680*              FUNCTION '4' (225-DERIVE-SHIELD-DIAM) FOR EVERY      *
000690*              REQ-TYPE BEFORE THE EVALUATE.  ALSO FOUND THAT A     *
000700*              CONDUCTOR SIZE NOT ON THE CASIZTAB STANDARD TABLE    *
000710*              LEFT CR-COND-DIAM-MM AT ZERO AND WENT ON TO          *
000720*              3300-SOLVE-AMPACITY UNCHECKED - CASIZTAB'S DIAMETER  *
000730*              LOOKUP NOW FALLS BACK TO THE 1.13 TIMES SQUARE-ROOT  *
000740*              OF SIZE FORMULA AND 2200 CHECKS WS-SIZTAB-RETURN-    *
000750*              CODE, SETTING RR-STATUS-ERROR IF STILL NOT FOUND.    *
000760*              LAST, 2700-COMPARE-SIZE WAS COMPUTING RR-MARGIN-PCT  *
000770*              AGAINST CR-TARGET-AMPS FOR EVERY 'C' REQUEST, WHICH  *
000780*              LEAVES TARGET-AMPS AT ZERO AND ABENDED ON THE        *
000790*              DIVIDE - MARGIN IS A REQ-TYPE 'S'/'T' CONCEPT ONLY   *
000800*              SO THE COMPUTE WAS REMOVED FROM 2700.  QA FINDING    *
000810*              QA-11-24.                                            *
000820* 05/2011 H1M  3200-CALC-THERMAL-RESIST IS ONLY PERFORMED ONCE, AT  *
000830*              THE TOP OF 3300-SOLVE-AMPACITY, BEFORE THE 3310      *
000840*              ITERATION LOOP HAS A CONVERGED CURRENT - ITS         *
000850*              WS-CW-DT-COND-RISE CAME OUT OF THE FIRST-PASS        *
000860*              WS-CW-WC, WHICH AT THAT POINT WAS BUILT FROM         *
000870*              CR-TARGET-AMPS (ZERO ON A PLAIN 'R' RATING) INSTEAD   *
000880*              OF THE CONDUCTOR CURRENT, SO RR-DT-COND-C PRINTED    *
000890*              ZERO ON EVERY RATE REQUEST AND FED A WRONG           *
000900*              WS-CW-DT-TOTAL INTO 2800-TEMP-CHECK AS WELL.  3300   *
000910*              NOW RECOMPUTES WS-CW-DT-COND-RISE AND WS-CW-DT-DIEL- *
000920*              RISE FROM THE POST-CONVERGENCE WS-CW-WC RIGHT AFTER  *
000930*              WS-CW-WS IS REBUILT, BEFORE RR-DT-COND-C IS MOVED.   *
000940*              QA FINDING QA-11-27.                                 *
000950********************************************************************
000960       ENVIRONMENT DIVISION.
000970       CONFIGURATION SECTION.
000980       SOURCE-COMPUTER. IBM-370.
000990       OBJECT-COMPUTER. IBM-370.
001000       SPECIAL-NAMES.
001010           C01 IS TOP-OF-FORM
001020           CLASS NUMERIC-SIGN IS '+' '-'
001030           UPSI-0 ON STATUS IS CAAMPBAT-TEST-RUN
001040               OFF STATUS IS CAAMPBAT-PRODUCTION-RUN.
001050       INPUT-OUTPUT SECTION.
001060       FILE-CONTROL.
001070           SELECT CASE-FILE ASSIGN TO CASEIN
001080               ORGANIZATION IS LINE SEQUENTIAL.
001090           SELECT RESULT-FILE ASSIGN TO RESLOUT
001100               ORGANIZATION IS LINE SEQUENTIAL.
001110           SELECT REPORT-FILE ASSIGN TO RPTOUT
001120               ORGANIZATION IS LINE SEQUENTIAL.
001130       DATA DIVISION.
001140       FILE SECTION.
001150       FD  CASE-FILE
001160           RECORDING MODE IS F
001170           BLOCK CONTAINS 0 RECORDS
001180           LABEL RECORDS ARE STANDARD.
001190       COPY CACASREC.
001200       FD  RESULT-FILE
001210           RECORDING MODE IS F
001220           BLOCK CONTAINS 0 RECORDS
001230           LABEL RECORDS ARE STANDARD.
001240       COPY CARESREC.
001250       FD  REPORT-FILE
001260           RECORDING MODE IS F
001270           BLOCK CONTAINS 0 RECORDS
001280           LABEL RECORDS ARE STANDARD.
001290       01  REPORT-FILE-REC             PIC X(132).
001300********************************************************************
001310*                                                                  *
001320*A    ABSTRACT..                                                   *
001330*  THIS BATCH RATES CABLE AMPACITY BY THE IEC 60287 / NEHER-       *
001340*  MCGRATH STEADY-STATE THERMAL METHOD.  ONE CASE-RECORD IS READ   *
001350*  PER RATING OR DESIGN-HELPER REQUEST; A RESULT-RECORD AND A      *
001360*  QA/QC REPORT SECTION ARE PRODUCED FOR EACH ONE READ.  CONTROL   *
001370*  TOTALS ARE PRINTED AT END OF JOB.                                *
001380*                                                                  *
001390*J    JCL..                                                        *
001400*                                                                  *
001410* //CAAMPBAT EXEC PGM=CAAMPBAT                                     *
001420* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
001430* //SYSOUT   DD SYSOUT=*                                           *
001440* //CASEIN   DD DSN=P54.CE.RATING.CASEIN,DISP=SHR                  *
001450* //RESLOUT  DD DSN=T54.T9511F0.CAAMPBAT.RESULT.DATA,              *
001460* //            DISP=(,CATLG,CATLG),                               *
001470* //            UNIT=USER,                                         *
001480* //            SPACE=(CYL,(10,10),RLSE),                          *
001490* //            DCB=(RECFM=FB,LRECL=150,BLKSIZE=0)                 *
001500* //RPTOUT   DD SYSOUT=*                                           *
001510* //SYSIPT   DD DUMMY                                              *
001520* //*                                                               *
001530*                                                                  *
001540*P    ENTRY PARAMETERS..                                           *
001550*     NONE.                                                        *
001560*                                                                  *
001570*E    ERRORS DETECTED BY THIS ELEMENT..                            *
001580*     I/O ERROR ON FILES.  INDIVIDUAL CASE VALIDATION ERRORS ARE   *
001590*     NOT ABENDS - THEY ARE REPORTED PER-CASE AS RES-STATUS 'ERR'. *
001600*                                                                  *
001610*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
001620*                                                                  *
001630*     CASIZTAB ---- STANDARD SIZE/DIAMETER/INSULATION TABLE        *
001640*                    LOOKUP AND HELPER-REQUEST DEFAULTING          *
001650*                                                                  *
001660*U    USER CONSTANTS AND TABLES REFERENCED..                       *
001670*                                                                  *
001680*     CATABCON ---- MATERIAL, STRANDING AND STANDARD-SIZE TABLES   *
001690*                                                                  *
001700********************************************************************
001710       EJECT
001720       WORKING-STORAGE SECTION.
001730       01  FILLER PIC X(32)
001740            VALUE 'CAAMPBAT WORKING STORAGE BEGINS'.
001750********************************************************************
001760*    REFERENCE CONSTANTS AND TABLES
001770********************************************************************
001780       COPY CATABCON.
001790A      EJECT
001800B********************************************************************
001810C*    QA/QC REPORT PRINT LINES
001820D********************************************************************
001830F      COPY CARPTLIN.
001840       EJECT
001850********************************************************************
001860*    SWITCHES AND COUNTERS
001870********************************************************************
001880       01  WS-SWITCHES.
001890           05  WS-EOF-INDICATOR        PIC X(01).
001900               88  WS-END-OF-FILE          VALUE 'Y'.
001910               88  WS-NOT-END-OF-FILE      VALUE 'N'.
001920           05  WS-CASE-VALID-SW        PIC X(01).
001930               88  WS-CASE-IS-VALID        VALUE 'Y'.
001940               88  WS-CASE-IS-INVALID      VALUE 'N'.
001950           05  WS-SHIELD-SW            PIC X(01).
001960               88  WS-SHIELD-ON-CASE       VALUE 'Y'.
001970               88  WS-SHIELD-OFF-CASE      VALUE 'N'.
001980       01  WS-COUNTERS.
001990           05  WS-CASES-READ           PIC 9(06) VALUE ZERO.
002000           05  WS-CASES-OK             PIC 9(06) VALUE ZERO.
002010           05  WS-CASES-FAILED         PIC 9(06) VALUE ZERO.
002020           05  WS-CASES-ERROR          PIC 9(06) VALUE ZERO.
002030       01  WS-SUB-AREA.
002040           05  WS-SIZE-SUB             COMP PIC S9(04) VALUE +0.
002050           05  WS-ITER-SUB             COMP PIC S9(04) VALUE +0.
002060       EJECT
002070********************************************************************
002080*    CASE-LEVEL WORKING FIELDS - CARRY THE CURRENT CASE THROUGH    *
002090*    U1-U4 SO THE COPYBOOK FIELDS THEMSELVES STAY UNTOUCHED UNTIL  *
002100*    4000-BUILD-REPORT MOVES THE FINAL ANSWER OUT.  H1M8/93.       *
002110********************************************************************
002120       01  WS-CALC-WORK-AREA.
002130           05  WS-CW-XSECT-M2          PIC S9(5)V9(9) COMP-3.
002140           05  WS-CW-R20               PIC S9(5)V9(9) COMP-3.
002150           05  WS-CW-RDC-T             PIC S9(5)V9(9) COMP-3.
002160           05  WS-CW-RDC-TCMAX         PIC S9(5)V9(9) COMP-3.
002170           05  WS-CW-KS                PIC S9(3)V9(3) COMP-3.
002180           05  WS-CW-KP                PIC S9(3)V9(3) COMP-3.
002190           05  WS-CW-XS2               PIC S9(5)V9(9) COMP-3.
002200           05  WS-CW-XS4               PIC S9(5)V9(9) COMP-3.
002210           05  WS-CW-YS                PIC S9(5)V9(9) COMP-3.
002220           05  WS-CW-XP2               PIC S9(5)V9(9) COMP-3.
002230           05  WS-CW-XP4               PIC S9(5)V9(9) COMP-3.
002240           05  WS-CW-FXP               PIC S9(5)V9(9) COMP-3.
002250           05  WS-CW-RATIO-R           PIC S9(5)V9(9) COMP-3.
002260           05  WS-CW-R2                PIC S9(5)V9(9) COMP-3.
002270           05  WS-CW-YP                PIC S9(5)V9(9) COMP-3.
002280           05  WS-CW-RAC               PIC S9(5)V9(9) COMP-3.
002290           05  WS-CW-DC-M              PIC S9(5)V9(9) COMP-3.
002300           05  WS-CW-DI-M              PIC S9(5)V9(9) COMP-3.
002310           05  WS-CW-DI-DC-RATIO       PIC S9(5)V9(9) COMP-3.
002320           05  WS-CW-CAP-C             PIC S9(5)V9(9) COMP-3.
002330           05  WS-CW-U0-VOLTS          PIC S9(9)V9(9) COMP-3.
002340           05  WS-CW-WD                PIC S9(5)V9(9) COMP-3.
002350           05  WS-CW-DS-M              PIC S9(5)V9(9) COMP-3.
002360           05  WS-CW-DE-M              PIC S9(5)V9(9) COMP-3.
002370           05  WS-CW-SHIELD-AREA-M2    PIC S9(5)V9(9) COMP-3.
002380           05  WS-CW-RS20              PIC S9(5)V9(9) COMP-3.
002390           05  WS-CW-RS-T              PIC S9(5)V9(9) COMP-3.
002400           05  WS-CW-SPACING-MM        PIC S9(5)V9(9) COMP-3.
002410           05  WS-CW-LAMBDA1-DPRIME    PIC S9(5)V9(9) COMP-3.
002420           05  WS-CW-XS-REACT          PIC S9(9)V9(9) COMP-3.
002430           05  WS-CW-LAMBDA1-PRIME     PIC S9(5)V9(9) COMP-3.
002440           05  WS-CW-LAMBDA1           PIC S9(5)V9(9) COMP-3.
002450           05  WS-CW-WC                PIC S9(9)V9(9) COMP-3.
002460           05  WS-CW-WS                PIC S9(9)V9(9) COMP-3.
002470           05  WS-CW-T1                PIC S9(5)V9(9) COMP-3.
002480           05  WS-CW-T2                PIC S9(5)V9(9) COMP-3.
002490           05  WS-CW-T3                PIC S9(5)V9(9) COMP-3.
002500           05  WS-CW-T4                PIC S9(5)V9(9) COMP-3.
002510           05  WS-CW-T4EFF             PIC S9(5)V9(9) COMP-3.
002520           05  WS-CW-FMUTUAL           PIC S9(5)V9(9) COMP-3.
002530           05  WS-CW-DEPTH-MM          PIC S9(9)V9(9) COMP-3.
002540           05  WS-CW-U-RATIO           PIC S9(5)V9(9) COMP-3.
002550           05  WS-CW-DPRIME-M          PIC S9(5)V9(9) COMP-3.
002560           05  WS-CW-DELTA-T4          PIC S9(5)V9(9) COMP-3.
002570           05  WS-CW-TCMAX             PIC S9(3)V9(3) COMP-3.
002580           05  WS-CW-DT-AVAIL          PIC S9(5)V9(9) COMP-3.
002590           05  WS-CW-R-CONDUCTOR       PIC S9(5)V9(9) COMP-3.
002600           05  WS-CW-R-DIELECTRIC      PIC S9(5)V9(9) COMP-3.
002610           05  WS-CW-DT-DIEL           PIC S9(5)V9(9) COMP-3.
002620           05  WS-CW-DT-COND           PIC S9(5)V9(9) COMP-3.
002630           05  WS-CW-CURRENT-I         PIC S9(9)V9(9) COMP-3.
002640           05  WS-CW-CURRENT-PREV      PIC S9(9)V9(9) COMP-3.
002650           05  WS-CW-TCOND             PIC S9(5)V9(9) COMP-3.
002660           05  WS-CW-DELTA-I           PIC S9(9)V9(9) COMP-3.
002670           05  WS-CW-ITERATIONS        COMP PIC S9(04) VALUE +0.
002680           05  WS-CW-CYCLIC-I          PIC S9(9)V9(9) COMP-3.
002690           05  WS-CW-DT-COND-RISE      PIC S9(5)V9(9) COMP-3.
002700           05  WS-CW-DT-DIEL-RISE      PIC S9(5)V9(9) COMP-3.
002710           05  WS-CW-DT-TOTAL          PIC S9(5)V9(9) COMP-3.
002720           05  WS-CW-CURR-RATIO        PIC S9(5)V9(9) COMP-3.
002730       01  WS-SIZE-HELP-AREA.
002740           05  WS-SH-SUGGESTED-MM2     PIC S9(5)V9(9) COMP-3.
002750           05  WS-SH-CANDIDATE-DIAM    PIC S9(5)V9(9) COMP-3.
002760           05  WS-SH-FOUND-SW          PIC X(01).
002770               88  WS-SH-SIZE-FOUND        VALUE 'Y'.
002780           05  WS-SH-MARGIN-PCT        PIC S9(5)V9(9) COMP-3.
002790           05  WS-SH-OPER-TEMP         PIC S9(5)V9(9) COMP-3.
002800           05  WS-SH-UTIL-PCT          PIC S9(5)V9(9) COMP-3.
002810       EJECT
002820********************************************************************
002830*    MATH UTILITY WORK AREA - NEWTON-RAPHSON SQUARE ROOT AND       *
002840*    TAYLOR-SERIES NATURAL LOG.  SEE 3900-COMPUTE-SQRT AND         *
002850*    3950-COMPUTE-LN.  ADDED WHEN THE VENDOR MATH LIBRARY WAS      *
002860*    DROPPED AT THE 1992 COMPILER UPGRADE.  H2M10/92.              *
002870********************************************************************
002880       01  WS-MATH-UTILITY-AREA.
002890           05  WS-MU-SQRT-ARG          PIC S9(9)V9(9) COMP-3.
002900           05  WS-MU-SQRT-ANS          PIC S9(9)V9(9) COMP-3.
002910           05  WS-MU-SQRT-PREV         PIC S9(9)V9(9) COMP-3.
002920           05  WS-MU-SQRT-DIFF         PIC S9(9)V9(9) COMP-3.
002930           05  WS-MU-SQRT-ITER         COMP PIC S9(04) VALUE +0.
002940           05  WS-MU-LN-ARG            PIC S9(9)V9(9) COMP-3.
002950           05  WS-MU-LN-ANS            PIC S9(9)V9(9) COMP-3.
002960           05  WS-MU-LN-REDUCED        PIC S9(9)V9(9) COMP-3.
002970           05  WS-MU-LN-SCALE          COMP PIC S9(04) VALUE +0.
002980           05  WS-MU-LN-X              PIC S9(9)V9(9) COMP-3.
002990           05  WS-MU-LN-TERM           PIC S9(9)V9(9) COMP-3.
003000           05  WS-MU-LN-SUM            PIC S9(9)V9(9) COMP-3.
003010           05  WS-MU-LN-POWER          PIC S9(9)V9(9) COMP-3.
003020           05  WS-MU-LN-N              COMP PIC S9(04) VALUE +0.
003030           05  WS-MU-LN-SIGN           COMP PIC S9(04) VALUE +0.
003040           05  WS-MU-LN-TWOPOWER       PIC S9(9)V9(9) COMP-3.
003050       EJECT
003060********************************************************************
003070*    CASIZTAB LINKAGE WORK AREA
003080********************************************************************
003090       01  WS-SIZTAB-FUNCTION          PIC X(01).
003100           88  WS-SIZTAB-LOOKUP-DIAM       VALUE '1'.
003110           88  WS-SIZTAB-LOOKUP-THICK      VALUE '2'.
003120           88  WS-SIZTAB-DEFAULT-CASE      VALUE '3'.
003130           88  WS-SIZTAB-DERIVE-SHD-DIAM   VALUE '4'.
003140       01  WS-SIZTAB-RETURN-CODE       PIC X(01).
003150           88  WS-SIZTAB-OK                VALUE '0'.
003160           88  WS-SIZTAB-NOT-FOUND         VALUE '1'.
003170       01  FILLER PIC X(32)
003180            VALUE 'CAAMPBAT WORKING STORAGE ENDS  '.
003190       EJECT
003200       PROCEDURE DIVISION.
003210********************************************************************
003220*                        MAINLINE LOGIC                           *
003230********************************************************************
003240
003250       0000-CONTROL-PROCESS.
003260            PERFORM 1000-INITIALIZATION
003270                THRU 1099-INITIALIZATION-EXIT.
003280            PERFORM 1100-OPEN-FILES
003290                THRU 1199-OPEN-FILES-EXIT.
003300            SET WS-NOT-END-OF-FILE TO TRUE.
003310            PERFORM 2000-MAIN-PROCESS
003320                THRU 2000-MAIN-PROCESS-EXIT
003330                UNTIL WS-END-OF-FILE.
003340            PERFORM EOJ9000-CLOSE-FILES
003350                THRU EOJ9999-EXIT.
003360            GOBACK.
003370       EJECT
003380********************************************************************
003390*                         INITIALIZATION                          *
003400********************************************************************
003410
003420       1000-INITIALIZATION.
003430            INITIALIZE WS-COUNTERS.
003440            SET WS-NOT-END-OF-FILE TO TRUE.
003450       1099-INITIALIZATION-EXIT.
003460            EXIT.
003470       EJECT
003480********************************************************************
003490*                         OPEN ALL FILES                          *
003500********************************************************************
003510
003520       1100-OPEN-FILES.
003530            OPEN INPUT  CASE-FILE.
003540            OPEN OUTPUT RESULT-FILE.
003550            OPEN OUTPUT REPORT-FILE.
003560       1199-OPEN-FILES-EXIT.
003570            EXIT.
003580       EJECT
003590********************************************************************
003600*                        MAIN PROCESS                             *
003610********************************************************************
003620
003630       2000-MAIN-PROCESS.
003640            PERFORM 2100-READ-NEXT-CASE
003650                THRU 2199-READ-NEXT-CASE-EXIT.
003660            IF WS-NOT-END-OF-FILE
003670                PERFORM 2200-PROCESS-CASE
003680                    THRU 2299-PROCESS-CASE-EXIT
003690            END-IF.
003700       2000-MAIN-PROCESS-EXIT.
003710            EXIT.
003720       EJECT
003730********************************************************************
003740*                    READ NEXT CASE-RECORD                        *
003750********************************************************************
003760
003770       2100-READ-NEXT-CASE.
003780            READ CASE-FILE
003790                AT END
003800                    SET WS-END-OF-FILE TO TRUE
003810                NOT AT END
003820                    ADD 1 TO WS-CASES-READ
003830            END-READ.
003840       2199-READ-NEXT-CASE-EXIT.
003850            EXIT.
003860       EJECT
003870********************************************************************
003880*                      VALIDATE CASE-RECORD                       *
003890********************************************************************
003900
003910       2150-VALIDATE-CASE.
003920            SET WS-CASE-IS-VALID TO TRUE.
003930            IF NOT CR-COND-IS-COPPER AND NOT CR-COND-IS-ALUMINUM
003940                SET WS-CASE-IS-INVALID TO TRUE
003950            END-IF.
003960            IF CR-COND-SIZE-MM2 NOT GREATER THAN ZERO
003970                AND CR-COND-DIAM-MM NOT GREATER THAN ZERO
003980                SET WS-CASE-IS-INVALID TO TRUE
003990            END-IF.
004000            IF CR-DEPTH-M NOT GREATER THAN ZERO
004010                SET WS-CASE-IS-INVALID TO TRUE
004020            END-IF.
004030            IF CR-SOIL-RHO NOT GREATER THAN ZERO
004040                SET WS-CASE-IS-INVALID TO TRUE
004050            END-IF.
004060            IF CR-VOLTAGE-KV NOT GREATER THAN ZERO
004070                SET WS-CASE-IS-INVALID TO TRUE
004080            END-IF.
004090            IF NOT CR-INS-IS-XLPE AND NOT CR-INS-IS-EPR
004100                AND NOT CR-INS-IS-PAPER-OIL
004110                SET WS-CASE-IS-INVALID TO TRUE
004120            END-IF.
004130            IF NOT CR-STRAND-SOLID AND NOT CR-STRAND-ROUND
004140                AND NOT CR-STRAND-COMPACT AND NOT CR-STRAND-SEGMENTAL
004150                SET WS-CASE-IS-INVALID TO TRUE
004160            END-IF.
004170            IF CR-SHIELD-PRESENT
004180                IF NOT CR-BOND-SINGLE-POINT AND NOT CR-BOND-BOTH-ENDS
004190                    AND NOT CR-BOND-CROSS
004200                    SET WS-CASE-IS-INVALID TO TRUE
004210                END-IF
004220            END-IF.
004230            IF WS-CASE-IS-VALID
004240                COMPUTE WS-CW-DC-M ROUNDED = CR-COND-DIAM-MM / 1000
004250                COMPUTE WS-CW-DI-M ROUNDED =
004260                    (CR-COND-DIAM-MM + (2 * CR-INS-THICK-MM)) / 1000
004270                IF WS-CW-DI-M NOT GREATER THAN WS-CW-DC-M
004280                    SET WS-CASE-IS-INVALID TO TRUE
004290                END-IF
004300            END-IF.
004310       2159-VALIDATE-CASE-EXIT.
004320            EXIT.
004330       EJECT
004340********************************************************************
004350*                       PROCESS ONE CASE                          *
004360********************************************************************
004370
004380       2200-PROCESS-CASE.
004390            INITIALIZE RR-RESULT-RECORD.
004400            MOVE CR-CASE-ID TO RR-CASE-ID.
004410            PERFORM 2150-VALIDATE-CASE
004420                THRU 2159-VALIDATE-CASE-EXIT.
004430            IF WS-CASE-IS-INVALID
004440                SET RR-STATUS-ERROR TO TRUE
004450            ELSE
004460                MOVE '1' TO WS-SIZTAB-FUNCTION
004470                CALL 'CASIZTAB' USING WS-SIZTAB-FUNCTION
004480                    CR-CASE-RECORD WS-SIZTAB-RETURN-CODE
004490                IF WS-SIZTAB-NOT-FOUND
004500                    SET RR-STATUS-ERROR TO TRUE
004510                ELSE
004520                    MOVE '2' TO WS-SIZTAB-FUNCTION
004530                    CALL 'CASIZTAB' USING WS-SIZTAB-FUNCTION
004540                        CR-CASE-RECORD WS-SIZTAB-RETURN-CODE
004550                    MOVE '4' TO WS-SIZTAB-FUNCTION
004560                    CALL 'CASIZTAB' USING WS-SIZTAB-FUNCTION
004570                        CR-CASE-RECORD WS-SIZTAB-RETURN-CODE
004580                    EVALUATE TRUE
004590                        WHEN CR-REQ-RATE
004600                            PERFORM 3300-SOLVE-AMPACITY
004610                                THRU 3399-SOLVE-AMPACITY-EXIT
004620                        WHEN CR-REQ-SUGGEST-SIZE
004630                            PERFORM 2600-SUGGEST-SIZE
004640                                THRU 2699-SUGGEST-SIZE-EXIT
004650                        WHEN CR-REQ-COMPARE
004660                            PERFORM 2700-COMPARE-SIZE
004670                                THRU 2799-COMPARE-SIZE-EXIT
004680                        WHEN CR-REQ-TEMP-CHECK
004690                            PERFORM 2800-TEMP-CHECK
004700                                THRU 2899-TEMP-CHECK-EXIT
004710                    END-EVALUATE
004720                END-IF
004730            END-IF.
004740            PERFORM 2900-ACCUM-CONTROLS
004750                THRU 2999-ACCUM-CONTROLS-EXIT.
004760            WRITE RR-RESULT-RECORD.
004770            PERFORM 4000-BUILD-REPORT
004780                THRU 4099-BUILD-REPORT-EXIT.
004790       2299-PROCESS-CASE-EXIT.
004800            EXIT.
004810       EJECT
004820********************************************************************
004830*              ACCUMULATE CONTROL-BREAK TOTALS                    *
004840********************************************************************
004850
004860       2900-ACCUM-CONTROLS.
004870            EVALUATE TRUE
004880                WHEN RR-STATUS-OK
004890                    ADD 1 TO WS-CASES-OK
004900                WHEN RR-STATUS-FAIL
004910                    ADD 1 TO WS-CASES-FAILED
004920                WHEN OTHER
004930                    ADD 1 TO WS-CASES-ERROR
004940            END-EVALUATE.
004950       2999-ACCUM-CONTROLS-EXIT.
004960            EXIT.
004970       EJECT
004980********************************************************************
004990*        REQ-TYPE 'S' - SUGGEST FIRST ADEQUATE STANDARD SIZE       *
005000********************************************************************
005010
005020       2600-SUGGEST-SIZE.
005030            MOVE '3' TO WS-SIZTAB-FUNCTION.
005040            CALL 'CASIZTAB' USING WS-SIZTAB-FUNCTION
005050                CR-CASE-RECORD WS-SIZTAB-RETURN-CODE.
005060            MOVE 'N' TO WS-SH-FOUND-SW.
005070            MOVE 1 TO WS-SIZE-SUB.
005080            PERFORM 2610-TRY-CANDIDATE-SIZE
005090                THRU 2619-TRY-CANDIDATE-SIZE-EXIT
005100                UNTIL WS-SH-SIZE-FOUND
005110                OR WS-SIZE-SUB GREATER THAN CT-STD-SIZE-COUNT.
005120            IF WS-SH-SIZE-FOUND
005130                SET RR-STATUS-OK TO TRUE
005140                COMPUTE RR-SUGGESTED-MM2 ROUNDED =
005150                    CT-STD-SIZE-MM2 (WS-SIZE-SUB)
005160            ELSE
005170                SET RR-STATUS-FAIL TO TRUE
005180                MOVE ZERO TO RR-SUGGESTED-MM2
005190            END-IF.
005200       2699-SUGGEST-SIZE-EXIT.
005210            EXIT.
005220       EJECT
005230       2610-TRY-CANDIDATE-SIZE.
005240            MOVE CT-STD-SIZE-MM2 (WS-SIZE-SUB) TO CR-COND-SIZE-MM2.
005250            MOVE CT-STD-DIAM-MM (WS-SIZE-SUB) TO CR-COND-DIAM-MM.
005260            MOVE ZERO TO CR-RDC20-UOHM-M.
005270            PERFORM 3300-SOLVE-AMPACITY
005280                THRU 3399-SOLVE-AMPACITY-EXIT.
005290            IF RR-STATUS-OK
005300                AND RR-AMPACITY-A NOT LESS THAN CR-TARGET-AMPS
005310                SET WS-SH-SIZE-FOUND TO TRUE
005320            ELSE
005330                ADD 1 TO WS-SIZE-SUB
005340            END-IF.
005350       2619-TRY-CANDIDATE-SIZE-EXIT.
005360            EXIT.
005370       EJECT
005380********************************************************************
005390*        REQ-TYPE 'C' - COMPARE CURRENT SIZE AGAINST TARGET        *
005400********************************************************************
005410
005420       2700-COMPARE-SIZE.
005430            PERFORM 3300-SOLVE-AMPACITY
005440                THRU 3399-SOLVE-AMPACITY-EXIT.
005450       2799-COMPARE-SIZE-EXIT.
005460            EXIT.
005470       EJECT
005480********************************************************************
005490*      REQ-TYPE 'T' - CHECK OPERATING TEMPERATURE AT TARGET AMPS   *
005500********************************************************************
005510
005520       2800-TEMP-CHECK.
005530            PERFORM 3300-SOLVE-AMPACITY
005540                THRU 3399-SOLVE-AMPACITY-EXIT.
005550            IF RR-AMPACITY-A NOT GREATER THAN ZERO
005560                SET RR-STATUS-FAIL TO TRUE
005570                MOVE ZERO TO RR-OPER-TEMP-C RR-MARGIN-PCT
005580                GO TO 2899-TEMP-CHECK-EXIT
005590            END-IF.
005600            COMPUTE WS-CW-DT-TOTAL ROUNDED =
005610                RR-DT-COND-C + RR-DT-DIEL-C.
005620            COMPUTE WS-CW-CURR-RATIO ROUNDED =
005630                CR-TARGET-AMPS / RR-AMPACITY-A.
005640            COMPUTE WS-SH-OPER-TEMP ROUNDED =
005650                CR-AMBIENT-C + (WS-CW-DT-TOTAL *
005660                (WS-CW-CURR-RATIO * WS-CW-CURR-RATIO)).
005670            COMPUTE RR-OPER-TEMP-C ROUNDED = WS-SH-OPER-TEMP.
005680            COMPUTE RR-MARGIN-PCT ROUNDED =
005690                WS-CW-TCMAX - WS-SH-OPER-TEMP.
005700            COMPUTE WS-SH-UTIL-PCT ROUNDED =
005710                (WS-SH-OPER-TEMP / WS-CW-TCMAX) * 100.
005720            IF WS-SH-OPER-TEMP GREATER THAN WS-CW-TCMAX
005730                SET RR-STATUS-FAIL TO TRUE
005740            ELSE
005750                SET RR-STATUS-OK TO TRUE
005760            END-IF.
005770       2899-TEMP-CHECK-EXIT.
005780            EXIT.
005790       EJECT
005800********************************************************************
005810*    U1 - AC RESISTANCE (RDC, TEMPERATURE CORRECTION, SKIN AND     *
005820*    PROXIMITY EFFECT, RAC).  SEE CATABCON FOR MATERIAL CONSTANTS. *
005830********************************************************************
005840
005850       3000-CALC-AC-RESISTANCE.
005860            IF WS-CW-TCMAX = ZERO
005870                EVALUATE TRUE
005880                    WHEN CR-INS-IS-XLPE
005890                        MOVE CT-IC-XL-MAXT TO WS-CW-TCMAX
005900                    WHEN CR-INS-IS-EPR
005910                        MOVE CT-IC-EP-MAXT TO WS-CW-TCMAX
005920                    WHEN CR-INS-IS-PAPER-OIL
005930                        MOVE CT-IC-PO-MAXT TO WS-CW-TCMAX
005940                END-EVALUATE
005950                IF CR-MAX-TEMP-C GREATER THAN ZERO
005960                    MOVE CR-MAX-TEMP-C TO WS-CW-TCMAX
005970                END-IF
005980            END-IF.
005990            IF CR-RDC20-UOHM-M GREATER THAN ZERO
006000                COMPUTE WS-CW-R20 ROUNDED =
006010                    CR-RDC20-UOHM-M / 1000000
006020            ELSE
006030                COMPUTE WS-CW-XSECT-M2 ROUNDED =
006040                    CR-COND-SIZE-MM2 * 0.000001
006050                IF CR-COND-IS-COPPER
006060                    COMPUTE WS-CW-R20 ROUNDED =
006070                        CT-CR-CU-RHO20 / WS-CW-XSECT-M2
006080                ELSE
006090                    COMPUTE WS-CW-R20 ROUNDED =
006100                        CT-CR-AL-RHO20 / WS-CW-XSECT-M2
006110                END-IF
006120            END-IF.
006130            IF CR-COND-IS-COPPER
006140                COMPUTE WS-CW-RDC-T ROUNDED =
006150                    WS-CW-R20 * (1 + (CT-CR-CU-ALPHA *
006160                        (WS-CW-TCMAX - 20)))
006170            ELSE
006180                COMPUTE WS-CW-RDC-T ROUNDED =
006190                    WS-CW-R20 * (1 + (CT-CR-AL-ALPHA *
006200                        (WS-CW-TCMAX - 20)))
006210            END-IF.
006220            EVALUATE TRUE
006230                WHEN CR-STRAND-SOLID
006240                    MOVE CT-SC-SO-KS TO WS-CW-KS
006250                    MOVE CT-SC-SO-KP TO WS-CW-KP
006260                WHEN CR-STRAND-ROUND
006270                    MOVE CT-SC-SR-KS TO WS-CW-KS
006280                    MOVE CT-SC-SR-KP TO WS-CW-KP
006290                WHEN CR-STRAND-COMPACT
006300                    MOVE CT-SC-SC-KS TO WS-CW-KS
006310                    MOVE CT-SC-SC-KP TO WS-CW-KP
006320                WHEN CR-STRAND-SEGMENTAL
006330                    MOVE CT-SC-SG-KS TO WS-CW-KS
006340                    MOVE CT-SC-SG-KP TO WS-CW-KP
006350            END-EVALUATE.
006360            COMPUTE WS-CW-XS2 ROUNDED =
006370                ((8 * 3.14159265 * CR-FREQUENCY-HZ) / WS-CW-RDC-T)
006380                * 0.0000001 * WS-CW-KS.
006390            COMPUTE WS-CW-XS4 = WS-CW-XS2 * WS-CW-XS2.
006400            IF WS-CW-XS2 NOT GREATER THAN 2.8
006410                COMPUTE WS-CW-YS ROUNDED =
006420                    WS-CW-XS4 / (192 + (0.8 * WS-CW-XS4))
006430            ELSE
006440                COMPUTE WS-CW-YS ROUNDED =
006450                    -0.136 - (0.0177 * WS-CW-XS2)
006460                    + (0.0563 * WS-CW-XS4)
006470            END-IF.
006480            IF WS-CW-YS LESS THAN ZERO
006490                MOVE ZERO TO WS-CW-YS
006500            END-IF.
006510            IF CR-SPACING-M = ZERO
006520                MOVE ZERO TO WS-CW-YP
006530            ELSE
006540                COMPUTE WS-CW-XP2 ROUNDED =
006550                    ((8 * 3.14159265 * CR-FREQUENCY-HZ) / WS-CW-RDC-T)
006560                    * 0.0000001 * WS-CW-KP
006570                COMPUTE WS-CW-XP4 = WS-CW-XP2 * WS-CW-XP2
006580                IF WS-CW-XP2 NOT GREATER THAN 2.8
006590                    COMPUTE WS-CW-FXP ROUNDED =
006600                        WS-CW-XP4 / (192 + (0.8 * WS-CW-XP4))
006610                ELSE
006620                    COMPUTE WS-CW-FXP ROUNDED =
006630                        -0.136 - (0.0177 * WS-CW-XP2)
006640                        + (0.0563 * WS-CW-XP4)
006650                END-IF
006660                IF WS-CW-FXP LESS THAN ZERO
006670                    MOVE ZERO TO WS-CW-FXP
006680                END-IF
006690                COMPUTE WS-CW-RATIO-R ROUNDED =
006700                    CR-COND-DIAM-MM / (CR-SPACING-M * 1000)
006710                COMPUTE WS-CW-R2 = WS-CW-RATIO-R * WS-CW-RATIO-R
006720                COMPUTE WS-CW-YP ROUNDED =
006730                    WS-CW-FXP * WS-CW-R2 *
006740                    ((0.312 * WS-CW-R2) +
006750                     (1.18 / (WS-CW-FXP + 0.27)))
006760                IF WS-CW-YP LESS THAN ZERO
006770                    MOVE ZERO TO WS-CW-YP
006780                END-IF
006790            END-IF.
006800            COMPUTE WS-CW-RAC ROUNDED =
006810                WS-CW-RDC-T * (1 + WS-CW-YS + WS-CW-YP).
006820       3099-CALC-AC-RESISTANCE-EXIT.
006830            EXIT.
006840       EJECT
006850********************************************************************
006860*    U2 - LOSSES (DIELECTRIC LOSS, SHIELD RESISTANCE, EDDY AND     *
006870*    CIRCULATING CURRENT LOSS FACTORS, LAMBDA1, WC/WS/TOTAL).      *
006880********************************************************************
006890
006900       3100-CALC-LOSSES.
006910            COMPUTE WS-CW-DC-M ROUNDED = CR-COND-DIAM-MM / 1000.
006920            COMPUTE WS-CW-DI-M ROUNDED =
006930                (CR-COND-DIAM-MM + (2 * CR-INS-THICK-MM)) / 1000.
006940            COMPUTE WS-CW-DI-DC-RATIO ROUNDED =
006950                WS-CW-DI-M / WS-CW-DC-M.
006960            MOVE WS-CW-DI-DC-RATIO TO WS-MU-LN-ARG.
006970            PERFORM 3950-COMPUTE-LN THRU 3959-COMPUTE-LN-EXIT.
006980            EVALUATE TRUE
006990                WHEN CR-INS-IS-XLPE
007000                    COMPUTE WS-CW-CAP-C ROUNDED =
007010                        (2 * 3.14159265 * 0.000000000008854 *
007020                         CT-IC-XL-EPSR) / WS-MU-LN-ANS
007030                WHEN CR-INS-IS-EPR
007040                    COMPUTE WS-CW-CAP-C ROUNDED =
007050                        (2 * 3.14159265 * 0.000000000008854 *
007060                         CT-IC-EP-EPSR) / WS-MU-LN-ANS
007070                WHEN CR-INS-IS-PAPER-OIL
007080                    COMPUTE WS-CW-CAP-C ROUNDED =
007090                        (2 * 3.14159265 * 0.000000000008854 *
007100                         CT-IC-PO-EPSR) / WS-MU-LN-ANS
007110            END-EVALUATE.
007120            COMPUTE WS-CW-U0-VOLTS ROUNDED =
007130                (CR-VOLTAGE-KV * 1000) / 1.732.
007140            EVALUATE TRUE
007150                WHEN CR-INS-IS-XLPE
007160                    COMPUTE WS-CW-WD ROUNDED =
007170                        2 * 3.14159265 * CR-FREQUENCY-HZ *
007180                        WS-CW-CAP-C * WS-CW-U0-VOLTS *
007190                        WS-CW-U0-VOLTS * CT-IC-XL-TAND
007200                WHEN CR-INS-IS-EPR
007210                    COMPUTE WS-CW-WD ROUNDED =
007220                        2 * 3.14159265 * CR-FREQUENCY-HZ *
007230                        WS-CW-CAP-C * WS-CW-U0-VOLTS *
007240                        WS-CW-U0-VOLTS * CT-IC-EP-TAND
007250                WHEN CR-INS-IS-PAPER-OIL
007260                    COMPUTE WS-CW-WD ROUNDED =
007270                        2 * 3.14159265 * CR-FREQUENCY-HZ *
007280                        WS-CW-CAP-C * WS-CW-U0-VOLTS *
007290                        WS-CW-U0-VOLTS * CT-IC-PO-TAND
007300            END-EVALUATE.
007310            MOVE ZERO TO WS-CW-LAMBDA1.
007320            IF CR-SHIELD-PRESENT
007330                SET WS-SHIELD-ON-CASE TO TRUE
007340                COMPUTE WS-CW-DS-M ROUNDED =
007350                    WS-CW-DI-M + ((2 * CR-SHD-THICK-MM) / 1000)
007360                COMPUTE WS-CW-SHIELD-AREA-M2 ROUNDED =
007370                    3.14159265 * (CR-SHD-MEAN-DIAM-MM / 1000)
007380                    * (CR-SHD-THICK-MM / 1000)
007390                EVALUATE TRUE
007400                    WHEN CR-SHD-IS-COPPER
007410                        COMPUTE WS-CW-RS20 ROUNDED =
007420                            CT-SR-CU-RHO20 / WS-CW-SHIELD-AREA-M2
007430                        COMPUTE WS-CW-RS-T ROUNDED =
007440                            WS-CW-RS20 * (1 + (CT-SR-CU-ALPHA * 55))
007450                    WHEN CR-SHD-IS-ALUMINUM
007460                        COMPUTE WS-CW-RS20 ROUNDED =
007470                            CT-SR-AL-RHO20 / WS-CW-SHIELD-AREA-M2
007480                        COMPUTE WS-CW-RS-T ROUNDED =
007490                            WS-CW-RS20 * (1 + (CT-SR-AL-ALPHA * 55))
007500                    WHEN CR-SHD-IS-LEAD
007510                        COMPUTE WS-CW-RS20 ROUNDED =
007520                            CT-SR-PB-RHO20 / WS-CW-SHIELD-AREA-M2
007530                        COMPUTE WS-CW-RS-T ROUNDED =
007540                            WS-CW-RS20 * (1 + (CT-SR-PB-ALPHA * 55))
007550                END-EVALUATE
007560                IF CR-SPACING-M = ZERO
007570                    COMPUTE WS-CW-SPACING-MM ROUNDED =
007580                        2 * (WS-CW-DS-M * 1000)
007590                ELSE
007600                    COMPUTE WS-CW-SPACING-MM ROUNDED =
007610                        CR-SPACING-M * 1000
007620                END-IF
007630                COMPUTE WS-CW-LAMBDA1-DPRIME ROUNDED =
007640                    0.01 * (CR-SHD-THICK-MM / (WS-CW-DS-M * 1000))
007650                    * (CR-SHD-THICK-MM / (WS-CW-DS-M * 1000))
007660                    * ((WS-CW-DS-M * 1000) / WS-CW-SPACING-MM)
007670                    * ((WS-CW-DS-M * 1000) / WS-CW-SPACING-MM)
007680                MOVE ZERO TO WS-CW-LAMBDA1-PRIME
007690                IF CR-BOND-BOTH-ENDS OR CR-BOND-CROSS
007700                    COMPUTE WS-MU-LN-ARG ROUNDED =
007710                        (2 * WS-CW-SPACING-MM) / (WS-CW-DS-M * 1000)
007720                    PERFORM 3950-COMPUTE-LN THRU 3959-COMPUTE-LN-EXIT
007730                    COMPUTE WS-CW-XS-REACT ROUNDED =
007740                        2 * 3.14159265 * CR-FREQUENCY-HZ *
007750                        0.0000002 * WS-MU-LN-ANS * 1000
007760                    COMPUTE WS-CW-LAMBDA1-PRIME ROUNDED =
007770                        (WS-CW-RS-T / WS-CW-RAC) *
007780                        (1 / (1 + ((WS-CW-RS-T / WS-CW-XS-REACT) *
007790                                   (WS-CW-RS-T / WS-CW-XS-REACT))))
007800                    IF CR-BOND-CROSS
007810                        COMPUTE WS-CW-LAMBDA1-PRIME ROUNDED =
007820                            WS-CW-LAMBDA1-PRIME * 0.1
007830                    END-IF
007840                END-IF
007850                COMPUTE WS-CW-LAMBDA1 ROUNDED =
007860                    WS-CW-LAMBDA1-PRIME + WS-CW-LAMBDA1-DPRIME
007870            ELSE
007880                SET WS-SHIELD-OFF-CASE TO TRUE
007890            END-IF.
007900            COMPUTE WS-CW-WC ROUNDED =
007910                (CR-TARGET-AMPS * CR-TARGET-AMPS) * WS-CW-RAC.
007920            COMPUTE WS-CW-WS ROUNDED = WS-CW-LAMBDA1 * WS-CW-WC.
007930       3199-CALC-LOSSES-EXIT.
007940            EXIT.
007950       EJECT
007960********************************************************************
007970*    U3 - THERMAL RESISTANCES (T1, T2, T3 CONDUIT, T4 EARTH,      *
007980*    MUTUAL HEATING FACTOR, TEMPERATURE RISE VERIFICATION).       *
007990********************************************************************
008000
008010       3200-CALC-THERMAL-RESIST.
008020            COMPUTE WS-CW-DC-M ROUNDED = CR-COND-DIAM-MM / 1000.
008030            COMPUTE WS-CW-DI-M ROUNDED =
008040                (CR-COND-DIAM-MM + (2 * CR-INS-THICK-MM)) / 1000.
008050            COMPUTE WS-CW-DS-M ROUNDED =
008060                WS-CW-DI-M + ((2 * CR-SHD-THICK-MM) / 1000).
008070            COMPUTE WS-CW-DE-M ROUNDED =
008080                WS-CW-DS-M + ((2 * CR-JKT-THICK-MM) / 1000).
008090            COMPUTE WS-MU-LN-ARG ROUNDED = WS-CW-DI-M / WS-CW-DC-M.
008100            PERFORM 3950-COMPUTE-LN THRU 3959-COMPUTE-LN-EXIT.
008110            EVALUATE TRUE
008120                WHEN CR-INS-IS-XLPE
008130                    COMPUTE WS-CW-T1 ROUNDED =
008140                        (CT-IC-XL-RHO / (2 * 3.14159265)) *
008150                        WS-MU-LN-ANS
008160                WHEN CR-INS-IS-EPR
008170                    COMPUTE WS-CW-T1 ROUNDED =
008180                        (CT-IC-EP-RHO / (2 * 3.14159265)) *
008190                        WS-MU-LN-ANS
008200                WHEN CR-INS-IS-PAPER-OIL
008210                    COMPUTE WS-CW-T1 ROUNDED =
008220                        (CT-IC-PO-RHO / (2 * 3.14159265)) *
008230                        WS-MU-LN-ANS
008240            END-EVALUATE.
008250            IF CR-JKT-THICK-MM = ZERO
008260                MOVE ZERO TO WS-CW-T2
008270            ELSE
008280                COMPUTE WS-MU-LN-ARG ROUNDED = WS-CW-DE-M / WS-CW-DS-M
008290                PERFORM 3950-COMPUTE-LN THRU 3959-COMPUTE-LN-EXIT
008300                EVALUATE TRUE
008310                    WHEN CR-JKT-IS-PVC
008320                        COMPUTE WS-CW-T2 ROUNDED =
008330                            (CT-JC-PVC-RHO / (2 * 3.14159265)) *
008340                            WS-MU-LN-ANS
008350                    WHEN CR-JKT-IS-PE
008360                        COMPUTE WS-CW-T2 ROUNDED =
008370                            (CT-JC-PE-RHO / (2 * 3.14159265)) *
008380                            WS-MU-LN-ANS
008390                    WHEN CR-JKT-IS-HDPE
008400                        COMPUTE WS-CW-T2 ROUNDED =
008410                            (CT-JC-HDPE-RHO / (2 * 3.14159265)) *
008420                            WS-MU-LN-ANS
008430                END-EVALUATE
008440            END-IF.
008450            MOVE ZERO TO WS-CW-T3.
008460            COMPUTE WS-CW-DEPTH-MM ROUNDED = CR-DEPTH-M * 1000.
008470            COMPUTE WS-CW-U-RATIO ROUNDED =
008480                (2 * WS-CW-DEPTH-MM) / (WS-CW-DE-M * 1000).
008490            IF WS-CW-U-RATIO GREATER THAN 10
008500                COMPUTE WS-MU-LN-ARG ROUNDED =
008510                    (4 * WS-CW-DEPTH-MM) / (WS-CW-DE-M * 1000)
008520                PERFORM 3950-COMPUTE-LN THRU 3959-COMPUTE-LN-EXIT
008530            ELSE
008540                MOVE WS-CW-U-RATIO TO WS-MU-SQRT-ARG
008550                COMPUTE WS-MU-SQRT-ARG ROUNDED =
008560                    (WS-CW-U-RATIO * WS-CW-U-RATIO) - 1
008570                PERFORM 3900-COMPUTE-SQRT THRU 3909-COMPUTE-SQRT-EXIT
008580                COMPUTE WS-MU-LN-ARG ROUNDED =
008590                    WS-CW-U-RATIO + WS-MU-SQRT-ANS
008600                PERFORM 3950-COMPUTE-LN THRU 3959-COMPUTE-LN-EXIT
008610            END-IF.
008620            COMPUTE WS-CW-T4 ROUNDED =
008630                (CR-SOIL-RHO / (2 * 3.14159265)) * WS-MU-LN-ANS.
008640            IF CR-SPACING-M = ZERO OR CR-NUM-CIRCUITS NOT GREATER
008650                THAN 1
008660                MOVE 1.0 TO WS-CW-FMUTUAL
008670            ELSE
008680                COMPUTE WS-MU-SQRT-ARG ROUNDED =
008690                    (CR-SPACING-M * CR-SPACING-M) +
008700                    ((2 * CR-DEPTH-M) * (2 * CR-DEPTH-M))
008710                PERFORM 3900-COMPUTE-SQRT THRU 3909-COMPUTE-SQRT-EXIT
008720                MOVE WS-MU-SQRT-ANS TO WS-CW-DPRIME-M
008730                COMPUTE WS-MU-LN-ARG ROUNDED =
008740                    WS-CW-DPRIME-M / CR-SPACING-M
008750                PERFORM 3950-COMPUTE-LN THRU 3959-COMPUTE-LN-EXIT
008760                COMPUTE WS-CW-DELTA-T4 ROUNDED =
008770                    (CR-SOIL-RHO / (2 * 3.14159265)) * WS-MU-LN-ANS
008780                COMPUTE WS-CW-FMUTUAL ROUNDED =
008790                    1 + ((2 * WS-CW-DELTA-T4) / WS-CW-T4)
008800                IF WS-CW-FMUTUAL LESS THAN 1.0
008810                    MOVE 1.0 TO WS-CW-FMUTUAL
008820                END-IF
008830            END-IF.
008840            COMPUTE WS-CW-T4EFF ROUNDED = WS-CW-T4 * WS-CW-FMUTUAL.
008850            COMPUTE WS-CW-DT-COND-RISE ROUNDED =
008860                WS-CW-WC * (1 + WS-CW-LAMBDA1) *
008870                (WS-CW-T1 + WS-CW-T2 + WS-CW-T4EFF).
008880            COMPUTE WS-CW-DT-DIEL-RISE ROUNDED =
008890                WS-CW-WD * ((0.5 * WS-CW-T1) + WS-CW-T2 +
008900                WS-CW-T4EFF).
008910       3299-CALC-THERMAL-RESIST-EXIT.
008920            EXIT.
008930       EJECT
008940********************************************************************
008950*    U4 - ITERATIVE THERMAL-BALANCE AMPACITY SOLVER.  MAXIMUM 100 *
008960*    ITERATIONS, CONVERGENCE WHEN THE CURRENT CHANGES BY LESS     *
008970*    THAN 0.01 AMP BETWEEN PASSES.                                *
008980********************************************************************
008990
009000       3300-SOLVE-AMPACITY.
009010            MOVE ZERO TO WS-CW-TCMAX.
009020            PERFORM 3000-CALC-AC-RESISTANCE
009030                THRU 3099-CALC-AC-RESISTANCE-EXIT.
009040            PERFORM 3100-CALC-LOSSES
009050                THRU 3199-CALC-LOSSES-EXIT.
009060            PERFORM 3200-CALC-THERMAL-RESIST
009070                THRU 3299-CALC-THERMAL-RESIST-EXIT.
009080            COMPUTE WS-CW-DT-AVAIL ROUNDED =
009090                WS-CW-TCMAX - CR-AMBIENT-C.
009100            COMPUTE WS-CW-R-CONDUCTOR ROUNDED =
009110                (1 + WS-CW-LAMBDA1) *
009120                (WS-CW-T1 + WS-CW-T2 + WS-CW-T3 + WS-CW-T4EFF).
009130            COMPUTE WS-CW-R-DIELECTRIC ROUNDED =
009140                (0.5 * WS-CW-T1) + WS-CW-T2 + WS-CW-T3 + WS-CW-T4EFF.
009150            COMPUTE WS-CW-DT-DIEL ROUNDED = WS-CW-WD *
009160                WS-CW-R-DIELECTRIC.
009170            COMPUTE WS-CW-DT-COND ROUNDED =
009180                WS-CW-DT-AVAIL - WS-CW-DT-DIEL.
009190            IF WS-CW-DT-COND NOT GREATER THAN ZERO
009200                SET RR-STATUS-FAIL TO TRUE
009210                MOVE ZERO TO RR-AMPACITY-A RR-AMPACITY-CYC-A
009220            ELSE
009230                COMPUTE WS-MU-SQRT-ARG ROUNDED =
009240                    WS-CW-DT-COND / (WS-CW-RAC * WS-CW-R-CONDUCTOR)
009250                PERFORM 3900-COMPUTE-SQRT THRU 3909-COMPUTE-SQRT-EXIT
009260                MOVE WS-MU-SQRT-ANS TO WS-CW-CURRENT-I
009270                MOVE ZERO TO WS-CW-ITERATIONS
009280                MOVE 999 TO WS-CW-DELTA-I
009290                PERFORM 3310-AMPACITY-ITERATE
009300                    THRU 3319-AMPACITY-ITERATE-EXIT
009310                    UNTIL WS-CW-DELTA-I LESS THAN 0.01
009320                    OR WS-CW-ITERATIONS GREATER THAN 100
009330                COMPUTE RR-ITERATIONS = WS-CW-ITERATIONS
009340                COMPUTE RR-AMPACITY-A ROUNDED = WS-CW-CURRENT-I
009350                COMPUTE WS-CW-WC ROUNDED =
009360                    WS-CW-CURRENT-I * WS-CW-CURRENT-I * WS-CW-RAC
009370                COMPUTE WS-CW-WS ROUNDED = WS-CW-LAMBDA1 * WS-CW-WC
009380                COMPUTE WS-CW-DT-COND-RISE ROUNDED =
009390                    WS-CW-WC * (1 + WS-CW-LAMBDA1) *
009400                    (WS-CW-T1 + WS-CW-T2 + WS-CW-T4EFF)
009410                COMPUTE WS-CW-DT-DIEL-RISE ROUNDED =
009420                    WS-CW-WD * ((0.5 * WS-CW-T1) + WS-CW-T2 +
009430                    WS-CW-T4EFF)
009440                IF CR-LOAD-FACTOR LESS THAN 1.0
009450                    MOVE CR-LOAD-FACTOR TO WS-MU-SQRT-ARG
009460                    PERFORM 3900-COMPUTE-SQRT
009470                        THRU 3909-COMPUTE-SQRT-EXIT
009480                    COMPUTE WS-CW-CYCLIC-I ROUNDED =
009490                        WS-CW-CURRENT-I / WS-MU-SQRT-ANS
009500                ELSE
009510                    MOVE WS-CW-CURRENT-I TO WS-CW-CYCLIC-I
009520                END-IF
009530                COMPUTE RR-AMPACITY-CYC-A ROUNDED = WS-CW-CYCLIC-I
009540                COMPUTE RR-RDC-UOHM-M ROUNDED = WS-CW-RDC-T * 1000000
009550                COMPUTE RR-RAC-UOHM-M ROUNDED = WS-CW-RAC * 1000000
009560                COMPUTE RR-YS ROUNDED = WS-CW-YS
009570                COMPUTE RR-YP ROUNDED = WS-CW-YP
009580                COMPUTE RR-WC-W-M ROUNDED = WS-CW-WC
009590                COMPUTE RR-WD-W-M ROUNDED = WS-CW-WD
009600                COMPUTE RR-WS-W-M ROUNDED = WS-CW-WS
009610                COMPUTE RR-LAMBDA1 ROUNDED = WS-CW-LAMBDA1
009620                COMPUTE RR-T1-KM-W ROUNDED = WS-CW-T1
009630                COMPUTE RR-T2-KM-W ROUNDED = WS-CW-T2
009640                COMPUTE RR-T4-KM-W ROUNDED = WS-CW-T4
009650                COMPUTE RR-F-MUTUAL ROUNDED = WS-CW-FMUTUAL
009660                COMPUTE RR-T4-EFF-KM-W ROUNDED = WS-CW-T4EFF
009670                COMPUTE RR-DT-COND-C ROUNDED = WS-CW-DT-COND-RISE
009680                COMPUTE RR-DT-DIEL-C ROUNDED = WS-CW-DT-DIEL-RISE
009690                SET RR-STATUS-OK TO TRUE
009700            END-IF.
009710       3399-SOLVE-AMPACITY-EXIT.
009720            EXIT.
009730       EJECT
009740       3310-AMPACITY-ITERATE.
009750            MOVE WS-CW-CURRENT-I TO WS-CW-CURRENT-PREV.
009760            COMPUTE WS-CW-WC ROUNDED =
009770                WS-CW-CURRENT-I * WS-CW-CURRENT-I * WS-CW-RAC.
009780            COMPUTE WS-CW-TCOND ROUNDED =
009790                CR-AMBIENT-C + (WS-CW-WC * WS-CW-R-CONDUCTOR)
009800                + WS-CW-DT-DIEL.
009810            MOVE WS-CW-TCOND TO WS-CW-TCMAX.
009820            PERFORM 3000-CALC-AC-RESISTANCE
009830                THRU 3099-CALC-AC-RESISTANCE-EXIT.
009840            IF WS-SHIELD-ON-CASE
009850                PERFORM 3100-CALC-LOSSES
009860                    THRU 3199-CALC-LOSSES-EXIT
009870                COMPUTE WS-CW-R-CONDUCTOR ROUNDED =
009880                    (1 + WS-CW-LAMBDA1) *
009890                    (WS-CW-T1 + WS-CW-T2 + WS-CW-T3 + WS-CW-T4EFF)
009900            END-IF.
009910            COMPUTE WS-MU-SQRT-ARG ROUNDED =
009920                WS-CW-DT-COND / (WS-CW-RAC * WS-CW-R-CONDUCTOR).
009930            PERFORM 3900-COMPUTE-SQRT THRU 3909-COMPUTE-SQRT-EXIT.
009940            MOVE WS-MU-SQRT-ANS TO WS-CW-CURRENT-I.
009950            COMPUTE WS-CW-DELTA-I ROUNDED =
009960                WS-CW-CURRENT-I - WS-CW-CURRENT-PREV.
009970            IF WS-CW-DELTA-I LESS THAN ZERO
009980                COMPUTE WS-CW-DELTA-I ROUNDED = WS-CW-DELTA-I * -1
009990            END-IF.
010000            ADD 1 TO WS-CW-ITERATIONS.
010010       3319-AMPACITY-ITERATE-EXIT.
010020            EXIT.
010030       EJECT
010040********************************************************************
010050*    3900-COMPUTE-SQRT - NEWTON-RAPHSON SQUARE ROOT.  ENTER WITH   *
010060*    WS-MU-SQRT-ARG SET, EXIT WITH THE ROOT IN WS-MU-SQRT-ANS.     *
010070*    NEGATIVE OR ZERO ARGUMENT RETURNS ZERO.  H2M10/92.            *
010080********************************************************************
010090
010100       3900-COMPUTE-SQRT.
010110            IF WS-MU-SQRT-ARG NOT GREATER THAN ZERO
010120                MOVE ZERO TO WS-MU-SQRT-ANS
010130            ELSE
010140                MOVE WS-MU-SQRT-ARG TO WS-MU-SQRT-ANS
010150                MOVE ZERO TO WS-MU-SQRT-ITER
010160                MOVE 999 TO WS-MU-SQRT-DIFF
010170                PERFORM 3910-SQRT-ITERATE
010180                    THRU 3919-SQRT-ITERATE-EXIT
010190                    UNTIL WS-MU-SQRT-DIFF LESS THAN 0.000000001
010200                    OR WS-MU-SQRT-ITER GREATER THAN 40
010210            END-IF.
010220       3909-COMPUTE-SQRT-EXIT.
010230            EXIT.
010240       EJECT
010250       3910-SQRT-ITERATE.
010260            MOVE WS-MU-SQRT-ANS TO WS-MU-SQRT-PREV.
010270            COMPUTE WS-MU-SQRT-ANS ROUNDED =
010280                0.5 * (WS-MU-SQRT-PREV +
010290                       (WS-MU-SQRT-ARG / WS-MU-SQRT-PREV)).
010300            COMPUTE WS-MU-SQRT-DIFF ROUNDED =
010310                WS-MU-SQRT-ANS - WS-MU-SQRT-PREV.
010320            IF WS-MU-SQRT-DIFF LESS THAN ZERO
010330                COMPUTE WS-MU-SQRT-DIFF ROUNDED = WS-MU-SQRT-DIFF * -1
010340            END-IF.
010350            ADD 1 TO WS-MU-SQRT-ITER.
010360       3919-SQRT-ITERATE-EXIT.
010370            EXIT.
010380       EJECT
010390********************************************************************
010400*    3950-COMPUTE-LN - NATURAL LOG BY REPEATED SQUARE-ROOT RANGE   *
010410*    REDUCTION FOLLOWED BY A TAYLOR SERIES.  ENTER WITH THE        *
010420*    ARGUMENT (MUST BE POSITIVE) IN WS-MU-LN-ARG, EXIT WITH THE    *
010430*    ANSWER IN WS-MU-LN-ANS.  H2M10/92.                            *
010440********************************************************************
010450
010460       3950-COMPUTE-LN.
010470            MOVE WS-MU-LN-ARG TO WS-MU-LN-REDUCED.
010480            MOVE ZERO TO WS-MU-LN-SCALE.
010490            PERFORM 3960-LN-REDUCE-RANGE
010500                THRU 3969-LN-REDUCE-RANGE-EXIT
010510                UNTIL WS-MU-LN-REDUCED NOT GREATER THAN 1.1
010520                OR WS-MU-LN-SCALE GREATER THAN 40.
010530            COMPUTE WS-MU-LN-X ROUNDED = WS-MU-LN-REDUCED - 1.
010540            MOVE WS-MU-LN-X TO WS-MU-LN-POWER.
010550            MOVE WS-MU-LN-X TO WS-MU-LN-SUM.
010560            MOVE 1 TO WS-MU-LN-N.
010570            MOVE -1 TO WS-MU-LN-SIGN.
010580            PERFORM 3970-LN-SERIES-TERM
010590                THRU 3979-LN-SERIES-TERM-EXIT
010600                VARYING WS-MU-LN-N FROM 2 BY 1
010610                UNTIL WS-MU-LN-N GREATER THAN 30.
010620            MOVE 1 TO WS-MU-LN-TWOPOWER.
010630            MOVE ZERO TO WS-MU-LN-N.
010640            PERFORM 3980-LN-SCALE-BACK
010650                THRU 3989-LN-SCALE-BACK-EXIT
010660                VARYING WS-MU-LN-N FROM 1 BY 1
010670                UNTIL WS-MU-LN-N GREATER THAN WS-MU-LN-SCALE.
010680            COMPUTE WS-MU-LN-ANS ROUNDED =
010690                WS-MU-LN-SUM * WS-MU-LN-TWOPOWER.
010700       3959-COMPUTE-LN-EXIT.
010710            EXIT.
010720       EJECT
010730       3960-LN-REDUCE-RANGE.
010740            MOVE WS-MU-LN-REDUCED TO WS-MU-SQRT-ARG.
010750            PERFORM 3900-COMPUTE-SQRT THRU 3909-COMPUTE-SQRT-EXIT.
010760            MOVE WS-MU-SQRT-ANS TO WS-MU-LN-REDUCED.
010770            ADD 1 TO WS-MU-LN-SCALE.
010780       3969-LN-REDUCE-RANGE-EXIT.
010790            EXIT.
010800       EJECT
010810       3970-LN-SERIES-TERM.
010820            COMPUTE WS-MU-LN-POWER ROUNDED =
010830                WS-MU-LN-POWER * WS-MU-LN-X.
010840            COMPUTE WS-MU-LN-TERM ROUNDED =
010850                (WS-MU-LN-POWER / WS-MU-LN-N) * WS-MU-LN-SIGN.
010860            ADD WS-MU-LN-TERM TO WS-MU-LN-SUM.
010870            COMPUTE WS-MU-LN-SIGN = WS-MU-LN-SIGN * -1.
010880       3979-LN-SERIES-TERM-EXIT.
010890            EXIT.
010900       EJECT
010910       3980-LN-SCALE-BACK.
010920            COMPUTE WS-MU-LN-TWOPOWER = WS-MU-LN-TWOPOWER * 2.
010930       3989-LN-SCALE-BACK-EXIT.
010940            EXIT.
010950       EJECT
010960********************************************************************
010970*                     BUILD QA/QC REPORT SECTION                  *
010980********************************************************************
010990
011000       4000-BUILD-REPORT.
011010            MOVE SPACES TO REPORT-FILE-REC.
011020            MOVE RL-BANNER-LINE TO REPORT-FILE-REC.
011030            WRITE REPORT-FILE-REC.
011040            MOVE CR-CASE-ID TO RL-TI-CASE-ID.
011050            MOVE RL-TITLE-LINE TO REPORT-FILE-REC.
011060            WRITE REPORT-FILE-REC.
011070            EVALUATE TRUE
011080                WHEN CR-REQ-RATE
011090                    MOVE 'DIRECT BURIAL  ' TO RL-IN-TYPE
011100                WHEN CR-REQ-SUGGEST-SIZE
011110                    MOVE 'SUGGEST SIZE   ' TO RL-IN-TYPE
011120                WHEN CR-REQ-COMPARE
011130                    MOVE 'COMPARE SIZE   ' TO RL-IN-TYPE
011140                WHEN CR-REQ-TEMP-CHECK
011150                    MOVE 'TEMP CHECK     ' TO RL-IN-TYPE
011160            END-EVALUATE.
011170            MOVE RL-INSTALL-LINE TO REPORT-FILE-REC.
011180            WRITE REPORT-FILE-REC.
011190            MOVE RR-AMPACITY-A TO RL-AM-STEADY.
011200            MOVE RR-AMPACITY-CYC-A TO RL-AM-CYCLIC.
011210            MOVE RL-AMPACITY-LINE TO REPORT-FILE-REC.
011220            WRITE REPORT-FILE-REC.
011230            MOVE WS-CW-TCMAX TO RL-TP-MAXC.
011240            MOVE CR-AMBIENT-C TO RL-TP-AMBC.
011250            MOVE WS-CW-DT-AVAIL TO RL-TP-AVAIL.
011260            MOVE RL-TEMP-LINE TO REPORT-FILE-REC.
011270            WRITE REPORT-FILE-REC.
011280            MOVE RR-RDC-UOHM-M TO RL-AC-RDC.
011290            MOVE RR-RAC-UOHM-M TO RL-AC-RAC.
011300            MOVE RR-YS TO RL-AC-YS.
011310            MOVE RR-YP TO RL-AC-YP.
011320            MOVE RL-ACRES-LINE TO REPORT-FILE-REC.
011330            WRITE REPORT-FILE-REC.
011340            MOVE RR-WC-W-M TO RL-LO-WC.
011350            MOVE RR-WD-W-M TO RL-LO-WD.
011360            MOVE RR-WS-W-M TO RL-LO-WS.
011370            COMPUTE RL-LO-TOTAL ROUNDED =
011380                RR-WC-W-M + RR-WD-W-M + RR-WS-W-M.
011390            MOVE RR-LAMBDA1 TO RL-LO-LAMBDA1.
011400            MOVE RL-LOSSES-LINE TO REPORT-FILE-REC.
011410            WRITE REPORT-FILE-REC.
011420            MOVE RR-T1-KM-W TO RL-TH-T1.
011430            MOVE RR-T2-KM-W TO RL-TH-T2.
011440            MOVE RR-T4-KM-W TO RL-TH-T4.
011450            MOVE RR-F-MUTUAL TO RL-TH-FMUTUAL.
011460            MOVE RR-T4-EFF-KM-W TO RL-TH-T4EFF.
011470            COMPUTE RL-TH-TOTAL ROUNDED =
011480                RR-T1-KM-W + RR-T2-KM-W + RR-T4-EFF-KM-W.
011490            MOVE RL-THERMAL-LINE TO REPORT-FILE-REC.
011500            WRITE REPORT-FILE-REC.
011510            MOVE RR-DT-COND-C TO RL-RI-COND.
011520            MOVE RR-DT-DIEL-C TO RL-RI-DIEL.
011530            COMPUTE RL-RI-TOTAL ROUNDED =
011540                RR-DT-COND-C + RR-DT-DIEL-C.
011550            MOVE RL-RISE-LINE TO REPORT-FILE-REC.
011560            WRITE REPORT-FILE-REC.
011570            MOVE RR-STATUS TO RL-ST-STATUS.
011580            MOVE RR-ITERATIONS TO RL-ST-ITER.
011590            MOVE RR-SUGGESTED-MM2 TO RL-ST-SUGGESTED.
011600            MOVE RR-MARGIN-PCT TO RL-ST-MARGIN.
011610            MOVE RR-OPER-TEMP-C TO RL-ST-OPER-TEMP.
011620            MOVE RL-STATUS-LINE TO REPORT-FILE-REC.
011630            WRITE REPORT-FILE-REC.
011640       4099-BUILD-REPORT-EXIT.
011650            EXIT.
011660       EJECT
011670********************************************************************
011680*                        CLOSE FILES                              *
011690********************************************************************
011700
011710       EOJ9000-CLOSE-FILES.
011720            PERFORM 9500-PRINT-CONTROL-TOTALS
011730                THRU 9599-PRINT-CONTROL-TOTALS-EXIT.
011740            CLOSE CASE-FILE.
011750            CLOSE RESULT-FILE.
011760            CLOSE REPORT-FILE.
011770            DISPLAY 'CASES READ:   ' WS-CASES-READ.
011780            DISPLAY 'CASES OK:     ' WS-CASES-OK.
011790            DISPLAY 'CASES FAILED: ' WS-CASES-FAILED.
011800            DISPLAY 'CASES ERROR:  ' WS-CASES-ERROR.
011810            GO TO EOJ9999-EXIT.
011820       EOJ9900-ABEND.
011830            DISPLAY 'CAAMPBAT ABENDING DUE TO ERROR'.
011840       EOJ9999-EXIT.
011850            EXIT.
011860       EJECT
011870********************************************************************
011880*                  PRINT RUN-CONTROL SUMMARY LINE                 *
011890********************************************************************
011900
011910       9500-PRINT-CONTROL-TOTALS.
011920            MOVE SPACES TO REPORT-FILE-REC.
011930            INITIALIZE RL-CONTROL-COUNTS.
011940            MOVE WS-CASES-READ   TO RL-CT-READ.
011950            MOVE WS-CASES-OK     TO RL-CT-OK.
011960            MOVE WS-CASES-FAILED TO RL-CT-FAILED.
011970            MOVE WS-CASES-ERROR  TO RL-CT-ERROR.
011980            MOVE RL-CONTROL-LINE TO REPORT-FILE-REC.
011990            WRITE REPORT-FILE-REC.
012000       9599-PRINT-CONTROL-TOTALS-EXIT.
012010            EXIT.
