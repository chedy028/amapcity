000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. CASIZTAB.
000030       AUTHOR. J A TREVINO.
000040       INSTALLATION. CABLE ENGINEERING SYSTEMS - RATING GROUP.
000050       DATE-WRITTEN. 01/1991.
000060       DATE-COMPILED.
000070       SECURITY.  THIS ELEMENT IS THE PROPERTY OF CABLE
000080           ENGINEERING SYSTEMS.  IT IS NOT TO BE DUPLICATED OR
000090           USED OUTSIDE OF THE RATING GROUP WITHOUT WRITTEN
000100           AUTHORIZATION.
000110********************************************************************
000120*                                                                  *
000130*    CHANGE LOG                                                    *
000140*                                                                  *
000150* 01/1991 JAT  ORIGINAL CODING - CALLED FROM CAAMPBAT TO KEEP THE   *
000160*              STANDARD-SIZE TABLE LOOKUPS AND DESIGN-HELPER        *
000170*              DEFAULTING OUT OF THE MAINLINE.  TICKET FE-0299.     *
000180* 08/1991 JAT  ADDED 210-LOOKUP-INSUL-THICK FOR THE OPERATING-      *
000190*              TEMPERATURE-CHECK HELPER REQUEST - TICKET FE-0311.   *
000200* 03/1992 JAT  ADDED FUNCTION '3' CASE-FIELD DEFAULTING FOR SIZE-   *
000210*              SUGGEST REQUESTS - TICKET FE-0344.                   *
000220* 06/1993 MGP  RETURN-CODE '1' NOW SET WHEN THE STANDARD-SIZE       *
000230*              TABLE HAS NO EXACT MATCH INSTEAD OF ABENDING - QA    *
000240*              FINDING QA-93-07.                                    *
000250* 09/1998 SLK  Y2K REMEDIATION - NO DATE FIELDS IN THIS ELEMENT,    *
000260*              REVIEWED AND CLOSED WITH NO CHANGE.  TICKET Y2K-0042.*
000270* 11/2006 PDQ  DEFAULT SHIELD MEAN DIAMETER NOW USES THE INSULATED  *
000280*              CORE DIAMETER PLUS SHIELD THICKNESS INSTEAD OF THE   *
000290*              BARE CONDUCTOR DIAMETER - TICKET FE-0471.            *
000300* 03/2011 H1M  ENGINEERING STANDARDS REVIEW OF 220-DEFAULT-CASE-    *
000310*              FIELDS - DEFAULT STRAND WAS 'SR', CORRECTED TO 'SC'  *
000320*              PER THE CURRENT CONDUCTOR STANDARD; SHIELD MEAN      *
000330*              DIAMETER FORMULA REVERTED TO CORE DIAMETER PLUS A    *
000340*              FIXED 2MM CLEARANCE (THE 11/2006 CHANGE ABOVE WAS    *
000350*              WRONG); DEFAULT SHIELD/JACKET THICKNESS RAISED TO    *
000360*              1.50MM/3.00MM TO MATCH CURRENT STOCK GAUGES; AND     *
000370*              THE AMBIENT-TEMP DEFAULT WAS DROPPED - CR-AMBIENT-C  *
000380*              IS SIGNED AND 0 C IS A REAL INPUT, NOT A BLANK.      *
000390*              QA FINDING QA-11-19.                                 *
000400* 04/2011 H1M  ADDED FUNCTION '4' - SHIELD MEAN DIAMETER DERIVE ON  *
000410*              ITS OWN, CALLABLE FOR ANY REQUEST TYPE, NOT JUST     *
000420*              FUNCTION '3'.  THE MEAN-DIAMETER "0 = DERIVE"        *
000430*              CONVENTION ON THE CASE-RECORD IS DOCUMENTED FOR ANY  *
000440*              SHIELDED CASE, BUT WAS ONLY EVER BEING APPLIED ON    *
000450*              SIZE-SUGGEST CALLS - LEFT THE FIELD AT ZERO FOR      *
000460*              SHIELDED RATE/COMPARE/TEMP-CHECK CASES, WHICH        *
000470*              ZERO-DIVIDED IN CAAMPBAT'S SHIELD LOSS CALCULATION.  *
000480*              200-LOOKUP-DIAMETER ALSO NOW FALLS BACK TO THE       *
000490*              1.13 TIMES SQUARE ROOT OF SIZE FORMULA ALREADY       *
000500*              DOCUMENTED IN ITS OWN HEADER INSTEAD OF JUST         *
000510*              RETURNING NOT-FOUND WHEN THE SIZE ISN'T IN THE       *
000520*              STANDARD TABLE.  QA FINDING QA-11-24.                *
000530********************************************************************
000540       ENVIRONMENT DIVISION.
000550       CONFIGURATION SECTION.
000560       SOURCE-COMPUTER. IBM-370.
000570       OBJECT-COMPUTER. IBM-370.
000580       SPECIAL-NAMES.
000590           C01 IS TOP-OF-FORM
000600           CLASS NUMERIC-SIGN IS '+' '-'.
000610       DATA DIVISION.
000620       WORKING-STORAGE SECTION.
000630       01  FILLER PIC X(32)
000640            VALUE 'CASIZTAB WORKING STORAGE BEGINS'.
000650********************************************************************
000660*    REFERENCE CONSTANTS AND TABLES
000670********************************************************************
000680       COPY CATABCON.
000690       EJECT
000700********************************************************************
000710*    WORKING FIELDS
000720********************************************************************
000730       01  WS-SIZTAB-SWITCHES.
000740           05  WS-ST-FOUND-SW          PIC X(01).
000750               88  WS-ST-SIZE-FOUND        VALUE 'Y'.
000760       01  WS-SIZTAB-SUB-AREA.
000770           05  WS-ST-SUB               COMP PIC S9(04) VALUE +0.
000780       01  WS-SIZTAB-WORK-AREA.
000790           05  WS-ST-U0-KV             PIC 9(03)V9(02) COMP-3.
000800           05  WS-ST-DIAM-MM           PIC 9(03)V9(02) COMP-3.
000810           05  WS-ST-CORE-DIAM-MM      PIC 9(03)V9(02) COMP-3.
000820       01  WS-SIZTAB-SQRT-AREA.
000830           05  WS-ST-SQRT-ARG          PIC S9(5)V9(9) COMP-3.
000840           05  WS-ST-SQRT-ANS          PIC S9(5)V9(9) COMP-3.
000850           05  WS-ST-SQRT-PREV         PIC S9(5)V9(9) COMP-3.
000860           05  WS-ST-SQRT-DIFF         PIC S9(5)V9(9) COMP-3.
000870           05  WS-ST-SQRT-ITER         COMP PIC S9(04) VALUE +0.
000880       01  FILLER PIC X(32)
000890            VALUE 'CASIZTAB WORKING STORAGE ENDS  '.
000900       EJECT
000910********************************************************************
000920*    LINKAGE SECTION - PASSED FROM CAAMPBAT.  LK-FUNCTION SELECTS   *
000930*    THE SERVICE REQUESTED; THE CASE-RECORD IS UPDATED IN PLACE.    *
000940*    FUNCTION '1' - LOOK UP STANDARD DIAMETER FOR CR-COND-SIZE-MM2  *
000950*    FUNCTION '2' - LOOK UP INSULATION THICKNESS FOR CR-VOLTAGE-KV  *
000960*    FUNCTION '3' - DEFAULT ALL MISSING DESIGN-HELPER FIELDS        *
000970*    FUNCTION '4' - DERIVE SHIELD MEAN DIAMETER ALONE (0 = DERIVE   *
000980*                   APPLIES TO ANY REQUEST TYPE, NOT JUST '3')      *
000990********************************************************************
001000       LINKAGE SECTION.
001010       01  LK-FUNCTION-CODE            PIC X(01).
001020           88  LK-FUNC-LOOKUP-DIAM         VALUE '1'.
001030           88  LK-FUNC-LOOKUP-THICK        VALUE '2'.
001040           88  LK-FUNC-DEFAULT-CASE        VALUE '3'.
001050           88  LK-FUNC-DERIVE-SHIELD-DIAM  VALUE '4'.
001060       COPY CACASREC.
001070       01  LK-RETURN-CODE              PIC X(01).
001080           88  LK-RETURN-OK                VALUE '0'.
001090           88  LK-RETURN-NOT-FOUND         VALUE '1'.
001100       EJECT
001110       PROCEDURE DIVISION USING LK-FUNCTION-CODE
001120                                CR-CASE-RECORD
001130                                LK-RETURN-CODE.
001140********************************************************************
001150*                        MAINLINE LOGIC                           *
001160********************************************************************
001170
001180       000-MAINLINE.
001190            PERFORM 100-INITIALIZATION.
001200            EVALUATE TRUE
001210                WHEN LK-FUNC-LOOKUP-DIAM
001220                    PERFORM 200-LOOKUP-DIAMETER
001230                        THRU 200-LOOKUP-DIAMETER-EXIT
001240                WHEN LK-FUNC-LOOKUP-THICK
001250                    PERFORM 210-LOOKUP-INSUL-THICK
001260                        THRU 210-LOOKUP-INSUL-THICK-EXIT
001270                WHEN LK-FUNC-DEFAULT-CASE
001280                    PERFORM 220-DEFAULT-CASE-FIELDS
001290                        THRU 220-DEFAULT-CASE-FIELDS-EXIT
001300                WHEN LK-FUNC-DERIVE-SHIELD-DIAM
001310                    PERFORM 225-DERIVE-SHIELD-DIAM
001320                        THRU 225-DERIVE-SHIELD-DIAM-EXIT
001330                WHEN OTHER
001340                    SET LK-RETURN-NOT-FOUND TO TRUE
001350            END-EVALUATE.
001360            GOBACK.
001370       EJECT
001380********************************************************************
001390*                  100-INITIALIZATION                              *
001400********************************************************************
001410
001420       100-INITIALIZATION.
001430            SET LK-RETURN-OK TO TRUE.
001440            MOVE 'N' TO WS-ST-FOUND-SW.
001450            MOVE ZERO TO WS-ST-SUB.
001460            .
001470       EJECT
001480********************************************************************
001490*    200-LOOKUP-DIAMETER - EXACT MATCH ON THE STANDARD-SIZE TABLE  *
001500*    IF ONE EXISTS, OTHERWISE THE FORMULA DIAM(MM) = 1.13 TIMES    *
001510*    THE SQUARE ROOT OF THE CROSS-SECTION (A ROUND-CONDUCTOR       *
001520*    APPROXIMATION USED BY THE RATING GROUP SINCE THE ORIGINAL     *
001530*    SLIDE-RULE WORKSHEETS).  H1M8/93.                             *
001540********************************************************************
001550
001560       200-LOOKUP-DIAMETER.
001570            IF CR-COND-DIAM-MM GREATER THAN ZERO
001580                GO TO 200-LOOKUP-DIAMETER-EXIT
001590            END-IF.
001600            MOVE 1 TO WS-ST-SUB.
001610            PERFORM 201-TEST-SIZE-ENTRY
001620                UNTIL WS-ST-SIZE-FOUND
001630                OR WS-ST-SUB GREATER THAN CT-STD-SIZE-COUNT.
001640            IF NOT WS-ST-SIZE-FOUND
001650                PERFORM 202-DERIVE-DIAM-BY-FORMULA
001660                    THRU 202-DERIVE-DIAM-BY-FORMULA-EXIT
001670            END-IF.
001680       200-LOOKUP-DIAMETER-EXIT.
001690            EXIT.
001700       EJECT
001710       201-TEST-SIZE-ENTRY.
001720            IF CT-STD-SIZE-MM2 (WS-ST-SUB) = CR-COND-SIZE-MM2
001730                MOVE CT-STD-DIAM-MM (WS-ST-SUB) TO CR-COND-DIAM-MM
001740                SET WS-ST-SIZE-FOUND TO TRUE
001750            ELSE
001760                ADD 1 TO WS-ST-SUB
001770            END-IF.
001780       201-TEST-SIZE-ENTRY-EXIT.
001790            EXIT.
001800       EJECT
001810********************************************************************
001820*    202-DERIVE-DIAM-BY-FORMULA - NO EXACT TABLE MATCH.  DIAM(MM)   *
001830*    = 1.13 TIMES THE SQUARE ROOT OF CR-COND-SIZE-MM2, NEWTON-      *
001840*    RAPHSON ITERATION (SAME METHOD AS CAAMPBAT'S 3900-COMPUTE-     *
001850*    SQRT).  RETURNS NOT-FOUND ONLY WHEN THE SIZE ITSELF IS NOT     *
001860*    POSITIVE, SINCE THEN THERE IS NOTHING TO DERIVE FROM.  H1M.    *
001870********************************************************************
001880       202-DERIVE-DIAM-BY-FORMULA.
001890            IF CR-COND-SIZE-MM2 NOT GREATER THAN ZERO
001900                SET LK-RETURN-NOT-FOUND TO TRUE
001910            ELSE
001920                MOVE CR-COND-SIZE-MM2 TO WS-ST-SQRT-ARG
001930                MOVE CR-COND-SIZE-MM2 TO WS-ST-SQRT-ANS
001940                MOVE ZERO TO WS-ST-SQRT-ITER
001950                MOVE 999 TO WS-ST-SQRT-DIFF
001960                PERFORM 203-SQRT-ITERATE
001970                    THRU 203-SQRT-ITERATE-EXIT
001980                    UNTIL WS-ST-SQRT-DIFF LESS THAN 0.000000001
001990                    OR WS-ST-SQRT-ITER GREATER THAN 40
002000                COMPUTE CR-COND-DIAM-MM ROUNDED = 1.13 * WS-ST-SQRT-ANS
002010            END-IF.
002020       202-DERIVE-DIAM-BY-FORMULA-EXIT.
002030            EXIT.
002040       EJECT
002050       203-SQRT-ITERATE.
002060            MOVE WS-ST-SQRT-ANS TO WS-ST-SQRT-PREV.
002070            COMPUTE WS-ST-SQRT-ANS ROUNDED =
002080                0.5 * (WS-ST-SQRT-PREV +
002090                       (WS-ST-SQRT-ARG / WS-ST-SQRT-PREV)).
002100            COMPUTE WS-ST-SQRT-DIFF ROUNDED =
002110                WS-ST-SQRT-ANS - WS-ST-SQRT-PREV.
002120            IF WS-ST-SQRT-DIFF LESS THAN ZERO
002130                COMPUTE WS-ST-SQRT-DIFF ROUNDED = WS-ST-SQRT-DIFF * -1
002140            END-IF.
002150            ADD 1 TO WS-ST-SQRT-ITER.
002160       203-SQRT-ITERATE-EXIT.
002170            EXIT.
002180       EJECT
002190********************************************************************
002200*    210-LOOKUP-INSUL-THICK - CT-INSUL-THICK-TABLE IS STEPPED BY   *
002210*    PHASE-TO-GROUND VOLTAGE (U0), UPPER-BOUND INCLUSIVE.          *
002220********************************************************************
002230
002240       210-LOOKUP-INSUL-THICK.
002250            IF CR-INS-THICK-MM GREATER THAN ZERO
002260                GO TO 210-LOOKUP-INSUL-THICK-EXIT
002270            END-IF.
002280            COMPUTE WS-ST-U0-KV ROUNDED = CR-VOLTAGE-KV / 1.732.
002290            EVALUATE TRUE
002300                WHEN WS-ST-U0-KV NOT GREATER THAN CT-IT-1-U0-MAX
002310                    MOVE CT-IT-1-XLPE-MM TO WS-ST-DIAM-MM
002320                    MOVE CT-IT-1-OTHER-MM TO WS-ST-CORE-DIAM-MM
002330                WHEN WS-ST-U0-KV NOT GREATER THAN CT-IT-2-U0-MAX
002340                    MOVE CT-IT-2-XLPE-MM TO WS-ST-DIAM-MM
002350                    MOVE CT-IT-2-OTHER-MM TO WS-ST-CORE-DIAM-MM
002360                WHEN WS-ST-U0-KV NOT GREATER THAN CT-IT-3-U0-MAX
002370                    MOVE CT-IT-3-XLPE-MM TO WS-ST-DIAM-MM
002380                    MOVE CT-IT-3-OTHER-MM TO WS-ST-CORE-DIAM-MM
002390                WHEN WS-ST-U0-KV NOT GREATER THAN CT-IT-4-U0-MAX
002400                    MOVE CT-IT-4-XLPE-MM TO WS-ST-DIAM-MM
002410                    MOVE CT-IT-4-OTHER-MM TO WS-ST-CORE-DIAM-MM
002420                WHEN WS-ST-U0-KV NOT GREATER THAN CT-IT-5-U0-MAX
002430                    MOVE CT-IT-5-XLPE-MM TO WS-ST-DIAM-MM
002440                    MOVE CT-IT-5-OTHER-MM TO WS-ST-CORE-DIAM-MM
002450                WHEN WS-ST-U0-KV NOT GREATER THAN CT-IT-6-U0-MAX
002460                    MOVE CT-IT-6-XLPE-MM TO WS-ST-DIAM-MM
002470                    MOVE CT-IT-6-OTHER-MM TO WS-ST-CORE-DIAM-MM
002480                WHEN OTHER
002490                    MOVE CT-IT-7-XLPE-MM TO WS-ST-DIAM-MM
002500                    MOVE CT-IT-7-OTHER-MM TO WS-ST-CORE-DIAM-MM
002510            END-EVALUATE.
002520            IF CR-INS-IS-XLPE
002530                MOVE WS-ST-DIAM-MM TO CR-INS-THICK-MM
002540            ELSE
002550                MOVE WS-ST-CORE-DIAM-MM TO CR-INS-THICK-MM
002560            END-IF.
002570       210-LOOKUP-INSUL-THICK-EXIT.
002580            EXIT.
002590       EJECT
002600********************************************************************
002610*    220-DEFAULT-CASE-FIELDS - APPLIES SHOP DEFAULTS FOR A SIZE-   *
002620*    SUGGEST OR COMPARE HELPER REQUEST WHEN THE FIELD ARRIVED      *
002630*    ZERO.  DOES NOT OVERRIDE ANY FIELD THE CASE-RECORD ALREADY    *
002640*    CARRIES A VALUE FOR.  H1M8/93 / H2M11/06.                     *
002650********************************************************************
002660
002670       220-DEFAULT-CASE-FIELDS.
002680            PERFORM 210-LOOKUP-INSUL-THICK
002690                THRU 210-LOOKUP-INSUL-THICK-EXIT.
002700            IF CR-FREQUENCY-HZ = ZERO
002710                MOVE 60 TO CR-FREQUENCY-HZ
002720            END-IF.
002730            IF CR-LOAD-FACTOR = ZERO
002740                MOVE 1.00 TO CR-LOAD-FACTOR
002750            END-IF.
002760            IF CR-NUM-CIRCUITS = ZERO
002770                MOVE 1 TO CR-NUM-CIRCUITS
002780            END-IF.
002790            IF CR-COND-STRAND = SPACES
002800                MOVE 'SC' TO CR-COND-STRAND
002810            END-IF.
002820            IF CR-SHIELD-PRESENT
002830                IF CR-SHD-MATERIAL = SPACES
002840                    MOVE 'CU' TO CR-SHD-MATERIAL
002850                END-IF
002860                IF CR-SHD-THICK-MM = ZERO
002870                    MOVE 1.50 TO CR-SHD-THICK-MM
002880                END-IF
002890                PERFORM 225-DERIVE-SHIELD-DIAM
002900                    THRU 225-DERIVE-SHIELD-DIAM-EXIT
002910                IF CR-SHD-BONDING = SPACES
002920                    MOVE 'S' TO CR-SHD-BONDING
002930                END-IF
002940            END-IF.
002950            IF CR-JKT-MATERIAL = SPACES
002960                MOVE 'PE' TO CR-JKT-MATERIAL
002970            END-IF.
002980            IF CR-JKT-THICK-MM = ZERO
002990                MOVE 3.00 TO CR-JKT-THICK-MM
003000            END-IF.
003010            IF CR-DEPTH-M = ZERO
003020                MOVE 1.000 TO CR-DEPTH-M
003030            END-IF.
003040            IF CR-SOIL-RHO = ZERO
003050                MOVE 1.00 TO CR-SOIL-RHO
003060            END-IF.
003070       220-DEFAULT-CASE-FIELDS-EXIT.
003080            EXIT.
003090       EJECT
003100********************************************************************
003110*    225-DERIVE-SHIELD-DIAM - CR-SHD-MEAN-DIAM-MM "0 = DERIVE" IS   *
003120*    DOCUMENTED ON THE CASE-RECORD FOR ANY SHIELDED CASE, NOT JUST  *
003130*    SIZE-SUGGEST, SO THIS STEP IS BROKEN OUT ON ITS OWN (FUNCTION  *
003140*    '4') FOR CAAMPBAT TO CALL AHEAD OF EVERY REQUEST TYPE.  A      *
003150*    SHIELDED CASE LEFT AT ZERO HERE ZERO-DIVIDES IN THE SHIELD     *
003160*    LOSS CALCULATION.  QA FINDING QA-11-24.                        *
003170********************************************************************
003180       225-DERIVE-SHIELD-DIAM.
003190            IF CR-SHIELD-PRESENT
003200                IF CR-SHD-MEAN-DIAM-MM = ZERO
003210                    COMPUTE CR-SHD-MEAN-DIAM-MM ROUNDED =
003220                        CR-COND-DIAM-MM + (2 * CR-INS-THICK-MM)
003230                        + 2
003240                END-IF
003250            END-IF.
003260       225-DERIVE-SHIELD-DIAM-EXIT.
003270            EXIT.
003280       EJECT
003290********************************************************************
003300*                  999-ABEND                                      *
003310********************************************************************
003320
003330       999-ABEND.
003340            DISPLAY 'CASIZTAB ABENDING - INVALID FUNCTION CODE'.
003350            MOVE '9' TO LK-RETURN-CODE.
