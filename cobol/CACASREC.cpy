000010******************************************************************
000020*    CACASREC  -  CABLE RATING CASE-FILE INPUT RECORD             *
000030*    ONE RATING REQUEST PER RECORD.  FIXED WIDTH, ARRIVAL ORDER,  *
000040*    NO KEY, NO SORT.  SEE CAAMPBAT PROC DIV FOR EDIT RULES.      *
000050******************************************************************
000060 01  CR-CASE-RECORD.
000070     05  CR-CASE-ID              PIC X(08).
000080     05  CR-REQ-TYPE             PIC X(01).
000090         88  CR-REQ-RATE                 VALUE 'R'.
000100         88  CR-REQ-SUGGEST-SIZE         VALUE 'S'.
000110         88  CR-REQ-COMPARE              VALUE 'C'.
000120         88  CR-REQ-TEMP-CHECK           VALUE 'T'.
000130     05  CR-COND-MATERIAL        PIC X(02).
000140         88  CR-COND-IS-COPPER           VALUE 'CU'.
000150         88  CR-COND-IS-ALUMINUM         VALUE 'AL'.
000160     05  CR-COND-SIZE-MM2        PIC 9(05)V9(02).
000170     05  CR-COND-DIAM-MM         PIC 9(03)V9(02).
000180     05  CR-COND-STRAND          PIC X(02).
000190         88  CR-STRAND-SOLID             VALUE 'SO'.
000200         88  CR-STRAND-ROUND             VALUE 'SR'.
000210         88  CR-STRAND-COMPACT           VALUE 'SC'.
000220         88  CR-STRAND-SEGMENTAL         VALUE 'SG'.
000230     05  CR-RDC20-UOHM-M         PIC 9(05)V9(04).
000240     05  CR-INS-MATERIAL         PIC X(02).
000250         88  CR-INS-IS-XLPE              VALUE 'XL'.
000260         88  CR-INS-IS-EPR               VALUE 'EP'.
000270         88  CR-INS-IS-PAPER-OIL         VALUE 'PO'.
000280     05  CR-INS-THICK-MM         PIC 9(02)V9(02).
000290     05  CR-SHD-PRESENT          PIC X(01).
000300         88  CR-SHIELD-PRESENT           VALUE 'Y'.
000310         88  CR-SHIELD-ABSENT            VALUE 'N'.
000320     05  CR-SHD-MATERIAL         PIC X(02).
000330         88  CR-SHD-IS-COPPER            VALUE 'CU'.
000340         88  CR-SHD-IS-ALUMINUM          VALUE 'AL'.
000350         88  CR-SHD-IS-LEAD              VALUE 'PB'.
000360     05  CR-SHD-THICK-MM         PIC 9(02)V9(02).
000370     05  CR-SHD-MEAN-DIAM-MM     PIC 9(03)V9(02).
000380     05  CR-SHD-BONDING          PIC X(01).
000390         88  CR-BOND-SINGLE-POINT        VALUE 'S'.
000400         88  CR-BOND-BOTH-ENDS           VALUE 'B'.
000410         88  CR-BOND-CROSS               VALUE 'X'.
000420     05  CR-JKT-MATERIAL         PIC X(02).
000430         88  CR-JKT-IS-PVC               VALUE 'PV'.
000440         88  CR-JKT-IS-PE                VALUE 'PE'.
000450         88  CR-JKT-IS-HDPE              VALUE 'HD'.
000460     05  CR-JKT-THICK-MM         PIC 9(02)V9(02).
000470     05  CR-VOLTAGE-KV           PIC 9(03)V9(02).
000480     05  CR-FREQUENCY-HZ         PIC 9(02).
000490     05  CR-MAX-TEMP-C           PIC 9(03).
000500     05  CR-LOAD-FACTOR          PIC 9V9(02).
000510     05  CR-DEPTH-M              PIC 9(02)V9(03).
000520     05  CR-SOIL-RHO             PIC 9(01)V9(02).
000530     05  CR-AMBIENT-C            PIC S9(02)V9(01).
000540     05  CR-SPACING-M            PIC 9(01)V9(03).
000550     05  CR-NUM-CIRCUITS         PIC 9(02).
000560     05  CR-TARGET-AMPS          PIC 9(05)V9(01).
000570     05  FILLER                  PIC X(25).
000580******************************************************************
000590*    ALTERNATE VIEW - USED BY 2150-VALIDATE-CASE TO TEST THE     *
000600*    FOUR CODE-BEARING FIELDS AS ONE GROUP WHEN AN INVALID-CODE  *
000610*    ABEND DUMP IS REQUESTED BY OPERATIONS.  H1M8/93.            *
000620******************************************************************
000630 01  CR-CODE-GROUP REDEFINES CR-CASE-RECORD.
000640     05  FILLER                  PIC X(09).
000650     05  CR-CG-COND-MATERIAL     PIC X(02).
000660     05  FILLER                  PIC X(14).
000670     05  CR-CG-COND-STRAND       PIC X(02).
000680     05  FILLER                  PIC X(70).
