000010******************************************************************
000020*    CARPTLIN  -  CABLE AMPACITY QA/QC REPORT PRINT LINES         *
000030*    EACH GROUP BELOW IS MOVED TO REPORT-FILE-REC (132 BYTES)    *
000040*    ONE LINE AT A TIME BY 4NNN-BUILD-REPORT.  ONE SECTION IS    *
000050*    PRINTED PER RATED CASE, FOLLOWED BY THE EOJ CONTROL LINES.  *
000060******************************************************************
000070 01  RL-BANNER-LINE.
000080     05  RL-BN-RULE              PIC X(60)
000090                                 VALUE ALL '='.
000100     05  FILLER                  PIC X(10) VALUE SPACES.
000110     05  FILLER                  PIC X(62) VALUE SPACES.
000120 01  RL-TITLE-LINE.
000130     05  RL-TI-TITLE             PIC X(45)
000140          VALUE 'CABLE AMPACITY CALCULATION RESULTS'.
000150     05  FILLER                  PIC X(11) VALUE SPACES.
000160     05  RL-TI-CASE-LIT          PIC X(06) VALUE 'CASE: '.
000170     05  RL-TI-CASE-ID           PIC X(08).
000180     05  FILLER                  PIC X(62) VALUE SPACES.
000190 01  RL-INSTALL-LINE.
000200     05  RL-IN-LABEL             PIC X(25)
000210          VALUE 'Installation Type:      '.
000220     05  RL-IN-TYPE              PIC X(15).
000230     05  FILLER                  PIC X(92) VALUE SPACES.
000240 01  RL-AMPACITY-LINE.
000250     05  RL-AM-LABEL             PIC X(25)
000260          VALUE 'Ampacity (steady-state): '.
000270     05  RL-AM-STEADY            PIC ZZZZ9.9.
000280     05  FILLER                  PIC X(01) VALUE SPACE.
000290     05  RL-AM-UNIT-1            PIC X(02) VALUE 'A '.
000300     05  RL-AM-LABEL-2           PIC X(25)
000310          VALUE 'Ampacity (cyclic):       '.
000320     05  RL-AM-CYCLIC            PIC ZZZZ9.9.
000330     05  FILLER                  PIC X(01) VALUE SPACE.
000340     05  RL-AM-UNIT-2            PIC X(02) VALUE 'A '.
000350     05  FILLER                  PIC X(62) VALUE SPACES.
000360 01  RL-TEMP-LINE.
000370     05  RL-TP-LABEL             PIC X(19)
000380          VALUE 'TEMPERATURES      '.
000390     05  RL-TP-MAXC-LIT          PIC X(15) VALUE 'MAX COND(C)='.
000400     05  RL-TP-MAXC              PIC ZZ9.99.
000410     05  FILLER                  PIC X(02) VALUE SPACES.
000420     05  RL-TP-AMBC-LIT          PIC X(14) VALUE 'AMBIENT(C)='.
000430     05  RL-TP-AMBC              PIC -ZZ9.9.
000440     05  FILLER                  PIC X(02) VALUE SPACES.
000450     05  RL-TP-AVAIL-LIT         PIC X(12) VALUE 'AVAIL DT='.
000460     05  RL-TP-AVAIL             PIC ZZ9.99.
000470     05  FILLER                  PIC X(50) VALUE SPACES.
000480 01  RL-ACRES-LINE.
000490     05  RL-AC-LABEL             PIC X(19)
000500          VALUE 'AC RESISTANCE     '.
000510     05  RL-AC-RDC-LIT           PIC X(05) VALUE 'RDC='.
000520     05  RL-AC-RDC               PIC ZZZZ9.9999.
000530     05  FILLER                  PIC X(01) VALUE SPACE.
000540     05  RL-AC-RAC-LIT           PIC X(05) VALUE 'RAC='.
000550     05  RL-AC-RAC               PIC ZZZZ9.9999.
000560     05  FILLER                  PIC X(01) VALUE SPACE.
000570     05  RL-AC-YS-LIT            PIC X(04) VALUE 'YS='.
000580     05  RL-AC-YS                PIC 9.9999.
000590     05  FILLER                  PIC X(01) VALUE SPACE.
000600     05  RL-AC-YP-LIT            PIC X(04) VALUE 'YP='.
000610     05  RL-AC-YP                PIC 9.9999.
000620     05  FILLER                  PIC X(60) VALUE SPACES.
000630 01  RL-LOSSES-LINE.
000640     05  RL-LO-LABEL             PIC X(19)
000650          VALUE 'LOSSES            '.
000660     05  RL-LO-WC-LIT            PIC X(04) VALUE 'WC='.
000670     05  RL-LO-WC                PIC ZZZ9.999.
000680     05  FILLER                  PIC X(01) VALUE SPACE.
000690     05  RL-LO-WD-LIT            PIC X(04) VALUE 'WD='.
000700     05  RL-LO-WD                PIC ZZZ9.9999.
000710     05  FILLER                  PIC X(01) VALUE SPACE.
000720     05  RL-LO-WS-LIT            PIC X(04) VALUE 'WS='.
000730     05  RL-LO-WS                PIC ZZZ9.999.
000740     05  FILLER                  PIC X(01) VALUE SPACE.
000750     05  RL-LO-TOT-LIT           PIC X(07) VALUE 'TOTAL='.
000760     05  RL-LO-TOTAL             PIC ZZZ9.9999.
000770     05  FILLER                  PIC X(01) VALUE SPACE.
000780     05  RL-LO-LAM-LIT           PIC X(09) VALUE 'LAMBDA1='.
000790     05  RL-LO-LAMBDA1           PIC 9.9999.
000800     05  FILLER                  PIC X(41) VALUE SPACES.
000810 01  RL-THERMAL-LINE.
000820     05  RL-TH-LABEL             PIC X(21)
000830          VALUE 'THERMAL RESISTANCES  '.
000840     05  RL-TH-T1-LIT            PIC X(04) VALUE 'T1='.
000850     05  RL-TH-T1                PIC ZZ9.9999.
000860     05  FILLER                  PIC X(01) VALUE SPACE.
000870     05  RL-TH-T2-LIT            PIC X(04) VALUE 'T2='.
000880     05  RL-TH-T2                PIC ZZ9.9999.
000890     05  FILLER                  PIC X(01) VALUE SPACE.
000900     05  RL-TH-T4-LIT            PIC X(04) VALUE 'T4='.
000910     05  RL-TH-T4                PIC ZZ9.9999.
000920     05  FILLER                  PIC X(01) VALUE SPACE.
000930     05  RL-TH-FM-LIT            PIC X(03) VALUE 'F='.
000940     05  RL-TH-FMUTUAL           PIC 9.9999.
000950     05  FILLER                  PIC X(01) VALUE SPACE.
000960     05  RL-TH-T4E-LIT           PIC X(06) VALUE 'T4EF='.
000970     05  RL-TH-T4EFF             PIC ZZ9.9999.
000980     05  FILLER                  PIC X(01) VALUE SPACE.
000990     05  RL-TH-TOT-LIT           PIC X(07) VALUE 'TOTAL='.
001000     05  RL-TH-TOTAL             PIC ZZ9.9999.
001010     05  FILLER                  PIC X(32) VALUE SPACES.
001020 01  RL-RISE-LINE.
001030     05  RL-RI-LABEL             PIC X(19)
001040          VALUE 'TEMPERATURE RISE  '.
001050     05  RL-RI-COND-LIT          PIC X(09) VALUE 'COND DT='.
001060     05  RL-RI-COND              PIC ZZ9.99.
001070     05  FILLER                  PIC X(01) VALUE SPACE.
001080     05  RL-RI-DIEL-LIT          PIC X(09) VALUE 'DIEL DT='.
001090     05  RL-RI-DIEL              PIC ZZ9.99.
001100     05  FILLER                  PIC X(01) VALUE SPACE.
001110     05  RL-RI-TOT-LIT           PIC X(07) VALUE 'TOTAL='.
001120     05  RL-RI-TOTAL             PIC ZZ9.99.
001130     05  FILLER                  PIC X(68) VALUE SPACES.
001140 01  RL-STATUS-LINE.
001150     05  RL-ST-LABEL             PIC X(15)
001160          VALUE 'CASE STATUS:   '.
001170     05  RL-ST-STATUS            PIC X(04).
001180     05  FILLER                  PIC X(01) VALUE SPACE.
001190     05  RL-ST-ITER-LIT          PIC X(13) VALUE 'ITERATIONS='.
001200     05  RL-ST-ITER              PIC ZZ9.
001210     05  FILLER                  PIC X(01) VALUE SPACE.
001220     05  RL-ST-SUGG-LIT          PIC X(14) VALUE 'SUGGESTED='.
001230     05  RL-ST-SUGGESTED         PIC ZZZZ9.99.
001240     05  FILLER                  PIC X(01) VALUE SPACE.
001250     05  RL-ST-MARG-LIT          PIC X(09) VALUE 'MARGIN='.
001260     05  RL-ST-MARGIN            PIC -ZZ9.9.
001270     05  FILLER                  PIC X(01) VALUE SPACE.
001280     05  RL-ST-OPTEMP-LIT        PIC X(10) VALUE 'OPERTEMP='.
001290     05  RL-ST-OPER-TEMP         PIC ZZZ9.9.
001300     05  FILLER                  PIC X(40) VALUE SPACES.
001310******************************************************************
001320*    RUN-CONTROL SUMMARY - PRINTED ONCE AT EOJ.  CONTROL BREAK  *
001330*    IS END-OF-FILE ONLY (ADDED PER TICKET FE-0436 - H2M).      *
001340******************************************************************
001350 01  RL-CONTROL-LINE.
001360     05  RL-CT-LABEL             PIC X(23) VALUE SPACES.
001370     05  RL-CT-READ-LIT          PIC X(14) VALUE 'RECORDS READ='.
001380     05  RL-CT-READ              PIC ZZZZZ9.
001390     05  FILLER                  PIC X(02) VALUE SPACES.
001400     05  RL-CT-OK-LIT            PIC X(09) VALUE 'RATED OK='.
001410     05  RL-CT-OK                PIC ZZZZZ9.
001420     05  FILLER                  PIC X(02) VALUE SPACES.
001430     05  RL-CT-FAIL-LIT          PIC X(08) VALUE 'FAILED='.
001440     05  RL-CT-FAILED            PIC ZZZZZ9.
001450     05  FILLER                  PIC X(02) VALUE SPACES.
001460     05  RL-CT-ERR-LIT           PIC X(09) VALUE 'IN ERROR='.
001470     05  RL-CT-ERROR             PIC ZZZZZ9.
001480     05  FILLER                  PIC X(39) VALUE SPACES.
001490******************************************************************
001500*    ALTERNATE VIEW - LETS 9500-PRINT-CONTROL-TOTALS ZERO THE   *
001510*    FOUR COUNTER-EDIT FIELDS AS ONE GROUP BEFORE BUILDING THE  *
001520*    LINE.  H2M2/94.                                             *
001530******************************************************************
001540 01  RL-CONTROL-COUNTS REDEFINES RL-CONTROL-LINE.
001550     05  FILLER                  PIC X(37).
001560     05  RL-CC-COUNTERS          PIC 9(06)
001570                                 OCCURS 4 TIMES.
001580     05  FILLER                  PIC X(71).
