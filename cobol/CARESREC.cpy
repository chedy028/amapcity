000010******************************************************************
000020*    CARESREC  -  CABLE RATING RESULT-FILE OUTPUT RECORD          *
000030*    ONE RECORD WRITTEN PER CASE-RECORD READ.  BUILT BY          *
000040*    CAAMPBAT PARAGRAPHS 33NN-SOLVE-AMPACITY / 26NN / 27NN / 28NN.*
000050******************************************************************
000060 01  RR-RESULT-RECORD.
000070     05  RR-CASE-ID              PIC X(08).
000080     05  RR-STATUS               PIC X(04).
000090         88  RR-STATUS-OK                VALUE 'OK  '.
000100         88  RR-STATUS-FAIL              VALUE 'FAIL'.
000110         88  RR-STATUS-ERROR             VALUE 'ERR '.
000120     05  RR-AMPACITY-A           PIC 9(05)V9(01).
000130     05  RR-AMPACITY-CYC-A       PIC 9(05)V9(01).
000140     05  RR-RDC-UOHM-M           PIC 9(05)V9(04).
000150     05  RR-RAC-UOHM-M           PIC 9(05)V9(04).
000160     05  RR-YS                   PIC 9V9(06).
000170     05  RR-YP                   PIC 9V9(06).
000180     05  RR-WC-W-M               PIC 9(04)V9(03).
000190     05  RR-WD-W-M               PIC 9(04)V9(04).
000200     05  RR-WS-W-M               PIC 9(04)V9(03).
000210     05  RR-LAMBDA1              PIC 9V9(06).
000220     05  RR-T1-KM-W              PIC 9(02)V9(04).
000230     05  RR-T2-KM-W              PIC 9(02)V9(04).
000240     05  RR-T4-KM-W              PIC 9(02)V9(04).
000250     05  RR-F-MUTUAL             PIC 9V9(04).
000260     05  RR-T4-EFF-KM-W          PIC 9(02)V9(04).
000270     05  RR-DT-COND-C            PIC 9(03)V9(02).
000280     05  RR-DT-DIEL-C            PIC 9(03)V9(02).
000290     05  RR-ITERATIONS           PIC 9(03).
000300     05  RR-SUGGESTED-MM2        PIC 9(05)V9(02).
000310     05  RR-MARGIN-PCT           PIC S9(03)V9(01).
000320     05  RR-OPER-TEMP-C          PIC 9(03)V9(01).
000330     05  FILLER                  PIC X(08).
000340******************************************************************
000350*    ALTERNATE VIEW - LETS THE REPORT-BUILD PARAGRAPHS PICK UP   *
000360*    THE STEADY-STATE AND CYCLIC AMPACITY AS ONE EDITED PAIR     *
000370*    FOR THE RESULTS-SUMMARY LINE OF THE QA/QC REPORT.  H1M9/93. *
000380******************************************************************
000390 01  RR-AMPACITY-PAIR REDEFINES RR-RESULT-RECORD.
000400     05  FILLER                  PIC X(12).
000410     05  RR-AP-STEADY-CYC        PIC 9(05)V9(01)
000420                                 OCCURS 2 TIMES.
000430     05  FILLER                  PIC X(118).
