000010******************************************************************
000020*    CATABCON  -  CABLE AMPACITY REFERENCE CONSTANTS/TABLES       *
000030*    COMPILED-IN MATERIAL CONSTANTS AND THE U5 STANDARD-SIZE,     *
000040*    DIAMETER AND INSULATION-THICKNESS TABLES.  COPY THIS MEMBER  *
000050*    INTO WORKING-STORAGE OF ANY PROGRAM THAT RATES OR SIZES A    *
000060*    CABLE.  H1M7/93.                                             *
000070******************************************************************
000080 01  CT-COND-RESIST-TABLE.
000090     05  CT-CR-COPPER.
000100         10  CT-CR-CU-RHO20      PIC 9V9(09)
000110                                 VALUE 0.017241000.
000120         10  CT-CR-CU-ALPHA      PIC 9V9(05) VALUE 0.00393.
000130     05  CT-CR-ALUMINUM.
000140         10  CT-CR-AL-RHO20      PIC 9V9(09)
000150                                 VALUE 0.028264000.
000160         10  CT-CR-AL-ALPHA      PIC 9V9(05) VALUE 0.00403.
000170******************************************************************
000180*    SHIELD RESISTIVITY / TEMP COEFFICIENT - CU, AL, PB.  RHO IS  *
000190*    OHM-METERS AT 20C, SAME BASIS AS THE CONDUCTOR TABLE ABOVE   *
000200*    EXCEPT LEAD IS SHIELD-ONLY (NO CONDUCTORS ARE LEAD).         *
000210******************************************************************
000220 01  CT-SHIELD-RESIST-TABLE.
000230     05  CT-SR-COPPER.
000240         10  CT-SR-CU-RHO20      PIC 9V9(09)
000250                                 VALUE 0.017241000.
000260         10  CT-SR-CU-ALPHA      PIC 9V9(05) VALUE 0.00393.
000270     05  CT-SR-ALUMINUM.
000280         10  CT-SR-AL-RHO20      PIC 9V9(09)
000290                                 VALUE 0.028264000.
000300         10  CT-SR-AL-ALPHA      PIC 9V9(05) VALUE 0.00403.
000310     05  CT-SR-LEAD.
000320         10  CT-SR-PB-RHO20      PIC 9V9(09)
000330                                 VALUE 0.214000000.
000340         10  CT-SR-PB-ALPHA      PIC 9V9(05) VALUE 0.00400.
000350******************************************************************
000360*    SKIN-EFFECT KS / PROXIMITY-EFFECT KP BY STRANDING CODE.      *
000370*    CR-COND-STRAND VALUES ARE 'SO'-SOLID, 'SR'-STRANDED ROUND,   *
000380*    'SC'-STRANDED COMPACT, 'SG'-SEGMENTAL.                       *
000390******************************************************************
000400 01  CT-STRAND-CONST-TABLE.
000410     05  CT-SC-SOLID.
000420         10  CT-SC-SO-KS         PIC 9V9(03) VALUE 1.000.
000430         10  CT-SC-SO-KP         PIC 9V9(03) VALUE 1.000.
000440     05  CT-SC-ROUND.
000450         10  CT-SC-SR-KS         PIC 9V9(03) VALUE 1.000.
000460         10  CT-SC-SR-KP         PIC 9V9(03) VALUE 0.800.
000470     05  CT-SC-COMPACT.
000480         10  CT-SC-SC-KS         PIC 9V9(03) VALUE 0.800.
000490         10  CT-SC-SC-KP         PIC 9V9(03) VALUE 0.800.
000500     05  CT-SC-SEGMENTAL.
000510         10  CT-SC-SG-KS         PIC 9V9(03) VALUE 0.435.
000520         10  CT-SC-SG-KP         PIC 9V9(03) VALUE 0.370.
000530******************************************************************
000540*    INSULATION CONSTANTS - LOSS TANGENT, RELATIVE PERMITTIVITY,  *
000550*    MAX CONDUCTOR TEMP (C), THERMAL RESISTIVITY (K.M/W).         *
000560*    CR-INS-MATERIAL VALUES ARE 'XL'-XLPE, 'EP'-EPR, 'PO'-PAPER   *
000570*    OIL.  H1M7/93.                                               *
000580******************************************************************
000590 01  CT-INSUL-CONST-TABLE.
000600     05  CT-IC-XLPE.
000610         10  CT-IC-XL-TAND       PIC 9V9(04) VALUE 0.0040.
000620         10  CT-IC-XL-EPSR       PIC 9V9(01) VALUE 2.5.
000630         10  CT-IC-XL-MAXT       PIC 9(03)   VALUE 090.
000640         10  CT-IC-XL-RHO        PIC 9V9(01) VALUE 3.5.
000650     05  CT-IC-EPR.
000660         10  CT-IC-EP-TAND       PIC 9V9(04) VALUE 0.0200.
000670         10  CT-IC-EP-EPSR       PIC 9V9(01) VALUE 3.0.
000680         10  CT-IC-EP-MAXT       PIC 9(03)   VALUE 090.
000690         10  CT-IC-EP-RHO        PIC 9V9(01) VALUE 3.5.
000700     05  CT-IC-PAPER-OIL.
000710         10  CT-IC-PO-TAND       PIC 9V9(04) VALUE 0.0035.
000720         10  CT-IC-PO-EPSR       PIC 9V9(01) VALUE 3.5.
000730         10  CT-IC-PO-MAXT       PIC 9(03)   VALUE 085.
000740         10  CT-IC-PO-RHO        PIC 9V9(01) VALUE 6.0.
000750******************************************************************
000760*    JACKET THERMAL RESISTIVITY (K.M/W) AND DUCT-WALL            *
000770*    RESISTIVITY FOR THE CONDUIT INSTALLATION PATH.  JACKET CODES *
000780*    ARE 'PV'-PVC, 'PE'-POLYETHYLENE, 'HD'-HDPE.                  *
000790******************************************************************
000800 01  CT-JACKET-CONST-TABLE.
000810     05  CT-JC-PVC-RHO           PIC 9V9(01) VALUE 5.0.
000820     05  CT-JC-PE-RHO            PIC 9V9(01) VALUE 3.5.
000830     05  CT-JC-HDPE-RHO          PIC 9V9(01) VALUE 3.5.
000840 01  CT-DUCT-CONST-TABLE.
000850     05  CT-DC-PVC-RHO           PIC 9V9(01) VALUE 6.0.
000860     05  CT-DC-HDPE-RHO          PIC 9V9(01) VALUE 3.5.
000870     05  CT-DC-FIBERGLASS-RHO    PIC 9V9(01) VALUE 4.0.
000880     05  CT-DC-STEEL-RHO         PIC 9V9(02) VALUE 0.05.
000890******************************************************************
000900*    INSULATION-THICKNESS BANDS BY PHASE-TO-GROUND VOLTAGE (KV), *
000910*    XLPE / NON-XLPE, MM.  UPPER-BOUND-INCLUSIVE STEPS.  USED BY  *
000920*    CASIZTAB PARA 210-LOOKUP-INSUL-THICK WHEN A HELPER REQUEST   *
000930*    LEAVES INS-THICK-MM ZERO.  H1M7/93.                         *
000940******************************************************************
000950 01  CT-INSUL-THICK-TABLE.
000960     05  CT-IT-BAND-1.
000970         10  CT-IT-1-U0-MAX      PIC 9(03)V9(02) VALUE 015.00.
000980         10  CT-IT-1-XLPE-MM     PIC 9(02)V9(02) VALUE 04.50.
000990         10  CT-IT-1-OTHER-MM    PIC 9(02)V9(02) VALUE 05.50.
001000     05  CT-IT-BAND-2.
001010         10  CT-IT-2-U0-MAX      PIC 9(03)V9(02) VALUE 025.00.
001020         10  CT-IT-2-XLPE-MM     PIC 9(02)V9(02) VALUE 05.50.
001030         10  CT-IT-2-OTHER-MM    PIC 9(02)V9(02) VALUE 06.50.
001040     05  CT-IT-BAND-3.
001050         10  CT-IT-3-U0-MAX      PIC 9(03)V9(02) VALUE 035.00.
001060         10  CT-IT-3-XLPE-MM     PIC 9(02)V9(02) VALUE 08.00.
001070         10  CT-IT-3-OTHER-MM    PIC 9(02)V9(02) VALUE 09.00.
001080     05  CT-IT-BAND-4.
001090         10  CT-IT-4-U0-MAX      PIC 9(03)V9(02) VALUE 069.00.
001100         10  CT-IT-4-XLPE-MM     PIC 9(02)V9(02) VALUE 12.00.
001110         10  CT-IT-4-OTHER-MM    PIC 9(02)V9(02) VALUE 14.00.
001120     05  CT-IT-BAND-5.
001130         10  CT-IT-5-U0-MAX      PIC 9(03)V9(02) VALUE 115.00.
001140         10  CT-IT-5-XLPE-MM     PIC 9(02)V9(02) VALUE 16.00.
001150         10  CT-IT-5-OTHER-MM    PIC 9(02)V9(02) VALUE 18.00.
001160     05  CT-IT-BAND-6.
001170         10  CT-IT-6-U0-MAX      PIC 9(03)V9(02) VALUE 138.00.
001180         10  CT-IT-6-XLPE-MM     PIC 9(02)V9(02) VALUE 18.00.
001190         10  CT-IT-6-OTHER-MM    PIC 9(02)V9(02) VALUE 20.00.
001200     05  CT-IT-BAND-7-ABOVE.
001210         10  CT-IT-7-XLPE-MM     PIC 9(02)V9(02) VALUE 24.00.
001220         10  CT-IT-7-OTHER-MM    PIC 9(02)V9(02) VALUE 26.00.
001230******************************************************************
001240*    STANDARD CONDUCTOR SIZE (MM2) AND MATCHING DIAMETER (MM)     *
001250*    TABLES - 19 IEC STANDARD SIZES, ASCENDING.  BUILT AS A       *
001260*    PACKED NUMERIC LITERAL AND PICKED UP BY A REDEFINES, SAME     *
001270*    TECHNIQUE USED ELSEWHERE IN THIS SHOP FOR COMPILER LEVELS    *
001280*    THAT WILL NOT TAKE A VALUE CLAUSE ON AN OCCURS ITEM.          *
001290*    H1M7/93 / H2M3/94.                                           *
001300******************************************************************
001310 01  CT-STD-SIZE-DIGITS          PIC X(95) VALUE
001320         '00025000350005000070000950012000150001850024000300004000
001330-       '0050000630008000100001200014000160002000'.
001340 01  CT-STD-SIZE-TABLE REDEFINES CT-STD-SIZE-DIGITS.
001350     05  CT-STD-SIZE-MM2         PIC 9(05) OCCURS 19 TIMES.
001360 01  CT-STD-DIAM-DIGITS          PIC X(95) VALUE
001370         '00564006680079800944011000124001380015300175001950022600
001380-       '0252002830031900357003910042200451005050'.
001390 01  CT-STD-DIAM-TABLE REDEFINES CT-STD-DIAM-DIGITS.
001400     05  CT-STD-DIAM-MM          PIC 9(03)V9(02) OCCURS 19 TIMES.
001410 01  CT-STD-SIZE-SUBSCRIPT       COMP PIC S9(04) VALUE +0.
001420 01  CT-STD-SIZE-COUNT           COMP PIC S9(04) VALUE +19.
